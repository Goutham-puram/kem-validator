000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    KEMHST01.                                                 
000300 AUTHOR.        M R ELLSWORTH.                                            
000400 INSTALLATION.  DISTRICT COURTS DATA CENTER.                              
000500 DATE-WRITTEN.  SEPTEMBER 1989.                                           
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*                                                                         
000900*----------------------------------------------------------------*        
001000* BATCH SUMMARY OVER THE PROCESSING-HISTORY LEDGER, PLUS THE              
001100* ARCHIVE-RETENTION CLEANUP REVIEW.  RUN AFTER A BATCH OF KEMVAL01        
001200* PASSES HAS APPENDED ITS HISTORY RECORDS - THIS PROGRAM NEVER            
001300* VALIDATES OR ROUTES A DOCUMENT ITSELF, IT ONLY REPORTS ON WHAT          
001400* THE OTHER TWO PROGRAMS ALREADY RECORDED.                                
001500*----------------------------------------------------------------*        
001600*  CHANGE LOG                                                             
001700*----------------------------------------------------------------*        
001800* 890914 MRE  CR-0515  ORIGINAL PROGRAM.                          CR0515  
001900* 900308 MRE  CR-0531  PER-COURT CONTROL BREAK ADDED - INPUT      CR0531  
002000*                      LEDGER IS NOT GUARANTEED SORTED BY COURT,          
002100*                      SO THE BREAK IS DONE BY TABLE LOOKUP.              
002200* 901112 KMT  CR-0570  GRAND-TOTAL LINE AT END OF COURT SECTION.  CR0570  
002300* 910619 KMT  CR-0606  ARCHIVE RETENTION/CLEANUP REVIEW SECTION   CR0606  
002400*                      ADDED AS A TRAILING PART OF THE SAME RUN.          
002500* 920227 JBS  CR-0639  PAGE-BREAK HEADERS CARRIED INTO THE        CR0639  
002600*                      RETENTION SECTION.                                 
002700* 930711 JBS  CR-0672  AVERAGE SUCCESS RATE PER COURT.            CR0672  
002800* 940925 DWP  CR-0711  WIDENED COURT TABLE TO TEN ENTRIES.        CR0711  
002900* 960502 MRE  CR-0755  LAST-PROCESSED TIMESTAMP COLUMN ADDED.     CR0755  
003000* 971028 KMT  CR-0793  UNMATCHED COURT CODES STILL COUNTED IN     CR0793  
003100*                      THE GRAND TOTAL, JUST NOT BROKEN OUT.              
003200* 981103 JBS  CR-0881  YEAR 2000 READINESS - FOUR-DIGIT YEARS IN  CR0881  
003300*                      HEADER DATE AND RETENTION COMPARISON.              
003400* 990226 DWP  CR-0885  YEAR 2000 READINESS - CONFIRMED RETENTION  CR0885  
003500*                      DATE STRING COMPARE IS CENTURY-SAFE.               
003600* 010417 MRE  CR-0907  RETENTION SCAN COUNTS SCANNED/EXPIRED.     CR0907  
003700* 030822 KMT  CR-0929  COLUMN HEADERS WIDENED FOR LONGER COURT    CR0929  
003800*                      NAMES.                                             
003900* 061014 JBS  CR-0948  MINOR COMMENT CLEANUP, NO LOGIC CHANGE.    CR0948  
004000*----------------------------------------------------------------*        
004100*                                                                         
004200 ENVIRONMENT    DIVISION.                                                 
004300 INPUT-OUTPUT   SECTION.                                                  
004400 FILE-CONTROL.                                                            
004500*                                                                         
004600     SELECT     KEMHST      ASSIGN TO DISK                                
004700                            ORGANIZATION LINE SEQUENTIAL                  
004800                            ACCESS SEQUENTIAL                             
004900                            FILE STATUS FS-KEMHST.                        
005000*                                                                         
005100     SELECT     KEMARC      ASSIGN TO DISK                                
005200                            ORGANIZATION LINE SEQUENTIAL                  
005300                            ACCESS SEQUENTIAL                             
005400                            FILE STATUS FS-KEMARC.                        
005500*                                                                         
005600     SELECT     KEMRPT      ASSIGN TO DISK                                
005700                            ORGANIZATION LINE SEQUENTIAL                  
005800                            ACCESS SEQUENTIAL                             
005900                            FILE STATUS FS-KEMRPT.                        
006000*                                                                         
006100 DATA           DIVISION.                                                 
006200 FILE           SECTION.                                                  
006300*                                                                         
006400*  R5 - ONE RECORD PER FILE KEMVAL01 PROCESSED DURING THE BATCH.          
006500*                                                                         
006600 FD KEMHST                                                                
006700    RECORD      CONTAINS    110 CHARACTERS                                
006800    RECORDING   MODE        IS F                                          
006900    LABEL       RECORD      IS STANDARD                                   
007000    DATA        RECORD      IS REG-KEMHST.                                
007100 01 REG-KEMHST.                                                           
007200    05 HS-FILE-NAME          PIC X(60).                                   
007300    05 HS-PROCESSED-AT       PIC X(14).                                   
007400    05 HS-VALIDATION-STATUS  PIC X(06).                                   
007500    05 HS-TOTAL-LINES        PIC 9(05).                                   
007600    05 HS-DATA-LINES         PIC 9(05).                                   
007700    05 HS-VALID-LINES        PIC 9(05).                                   
007800    05 HS-FAILED-LINES       PIC 9(05).                                   
007900    05 HS-SUCCESS-RATE       PIC 9(03)V9(01).                             
008000    05 HS-COURT-CODE         PIC X(03).                                   
008100    05 FILLER                PIC X(03).                                   
008200*                                                                         
008300*  R7 - ONE RECORD PER FILE KEMVAL01 ARCHIVED, WHETHER PASSED             
008400*  OR FAILED.                                                             
008500*                                                                         
008600 FD KEMARC                                                                
008700    RECORD      CONTAINS    180 CHARACTERS                                
008800    RECORDING   MODE        IS F                                          
008900    LABEL       RECORD      IS STANDARD                                   
009000    DATA        RECORD      IS REG-KEMARC.                                
009100 01 REG-KEMARC.                                                           
009200    05 AR-COURT-CODE         PIC X(03).                                   
009300    05 AR-ORIGINAL-FILENAME  PIC X(60).                                   
009400    05 AR-ARCHIVE-NAME       PIC X(90).                                   
009500    05 AR-ARCHIVE-STATUS     PIC X(10).                                   
009600    05 AR-RETENTION-DATE     PIC X(10).                                   
009700    05 FILLER                PIC X(07).                                   
009800*                                                                         
009900*  QUICK VIEW OVER THE ARCHIVE RECORD FOR THE RETENTION SCAN -            
010000*  SAME HABIT AS THE QUICK-VIEW REDEFINITION IN KEMRTE01 -                
010100*  PICKS OUT ONLY THE THREE FIELDS THAT SCAN CARES ABOUT.                 
010200*                                                                         
010300 01 ARC-QUICK-VIEW REDEFINES REG-KEMARC.                                  
010400    05 AQ-COURT              PIC X(03).                                   
010500    05 FILLER                PIC X(150).                                  
010600    05 AQ-STATUS             PIC X(10).                                   
010700    05 AQ-RETENTION          PIC X(10).                                   
010800    05 FILLER                PIC X(07).                                   
010900*                                                                         
011000 FD KEMRPT                                                                
011100    RECORD      CONTAINS    132 CHARACTERS                                
011200    RECORDING   MODE        IS F                                          
011300    LABEL       RECORD      IS OMITTED                                    
011400    DATA        RECORD      IS REG-KEMRPT.                                
011500 01 REG-KEMRPT.                                                           
011600    05 FILLER                PIC X(132).                                  
011700*                                                                         
011800 WORKING-STORAGE SECTION.                                                 
011900*                                                                         
012000*  AREA PARA OBTER DATA E HORARIO DE PROCESSAMENTO.                       
012100*                                                                         
012200 77 WS-TODAY-DATE8          PIC 9(08) VALUE ZEROS.                        
012300 01 WS-TODAY-DATE8-R REDEFINES WS-TODAY-DATE8.                            
012400    05 WS-TODAY-YYYY        PIC 9(04).                                    
012500    05 WS-TODAY-MM          PIC 9(02).                                    
012600    05 WS-TODAY-DD          PIC 9(02).                                    
012700 77 WS-TODAY-TIME8          PIC 9(08) VALUE ZEROS.                        
012800 01 WS-TODAY-TIME8-R REDEFINES WS-TODAY-TIME8.                            
012900    05 WS-TODAY-HH          PIC 9(02).                                    
013000    05 WS-TODAY-MIN         PIC 9(02).                                    
013100    05 WS-TODAY-SS          PIC 9(02).                                    
013200    05 WS-TODAY-CS          PIC 9(02).                                    
013300 77 WS-TODAY-ISO            PIC X(10) VALUE SPACES.                       
013400*                                                                         
013500*  ACUMULADORES DE PAGINACAO - MESMO HABITO DO PU8EXE13.                  
013600*                                                                         
013700 77 ACUM-LINHAS             PIC 9(02) COMP VALUE 60.                      
013800 77 ACUM-PAG                PIC 9(04) COMP VALUE ZEROS.                   
013900 77 WS-HDR-MODE             PIC X     VALUE '1'.                          
014000    88 HDR-IS-SUMARIO                 VALUE '1'.                          
014100    88 HDR-IS-RETENCAO                VALUE '2'.                          
014200*                                                                         
014300*  FILE STATUS                                                            
014400*                                                                         
014500 77 FS-KEMHST               PIC X(02) VALUE SPACES.                       
014600 77 FS-KEMARC               PIC X(02) VALUE SPACES.                       
014700 77 FS-KEMRPT               PIC X(02) VALUE SPACES.                       
014800 77 FS-COD-STATUS           PIC X(02) VALUE SPACES.                       
014900 77 FS-ARQUIVO              PIC X(08) VALUE SPACES.                       
015000 77 FS-OPERACAO             PIC X(13) VALUE SPACES.                       
015100 77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.                
015200 77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.                 
015300 77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.                
015400 77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.              
015500*                                                                         
015600*  PER-COURT ACCUMULATOR TABLE - SAME THREE-COURT DEFAULT SET             
015700*  AS THE VALIDATOR AND ROUTER (U7) - THE BREAK IS DONE BY                
015800*  LOOKING UP THE COURT CODE IN THIS TABLE, NOT BY ASSUMING THE           
015900*  LEDGER ARRIVES SORTED - CR-0531.                               CR0531  
016000*                                                                         
016100 01 WS-SUM-TBL.                                                           
016200    05 WS-SUM-ENTRY OCCURS 10 TIMES INDEXED BY WS-CX.                     
016300       10 SM-COURT-CODE      PIC X(03).                                   
016400       10 SM-COURT-NAME      PIC X(20).                                   
016500       10 SM-TOTAL-FILES     PIC 9(05) COMP VALUE ZEROS.                  
016600       10 SM-PASSED-FILES    PIC 9(05) COMP VALUE ZEROS.                  
016700       10 SM-FAILED-FILES    PIC 9(05) COMP VALUE ZEROS.                  
016800       10 SM-SUCCESS-SUM     PIC 9(07)V9(01) VALUE ZEROS.                 
016900       10 SM-LAST-TS         PIC X(14) VALUE SPACES.                      
017000       10 FILLER             PIC X(08).                                   
017100 77 WS-SUM-CNT              PIC 9(02) COMP VALUE ZEROS.                   
017200*                                                                         
017300*  TOTAIS GERAIS DO LOTE (U8 STEP 2).                                     
017400*                                                                         
017500 77 WS-GR-FILES             PIC 9(07) COMP VALUE ZEROS.                   
017600 77 WS-GR-PASSED            PIC 9(07) COMP VALUE ZEROS.                   
017700 77 WS-GR-FAILED            PIC 9(07) COMP VALUE ZEROS.                   
017800 77 WS-GR-LINES             PIC 9(09) COMP VALUE ZEROS.                   
017900 77 WS-GR-DATA              PIC 9(09) COMP VALUE ZEROS.                   
018000 77 WS-GR-VALID             PIC 9(09) COMP VALUE ZEROS.                   
018100 77 WS-GR-FAILED-L          PIC 9(09) COMP VALUE ZEROS.                   
018200 77 WS-GR-SUCCESS-SUM       PIC 9(09)V9(01) COMP VALUE ZEROS.             
018300 77 WS-AVG-SUCCESS          PIC 9(03)V9(01) VALUE ZEROS.                  
018400*                                                                         
018500*  CONTADORES DA REVISAO DE RETENCAO (U9 CLEANUP RULE).                   
018600*                                                                         
018700 77 WS-ARC-SCANNED          PIC 9(07) COMP VALUE ZEROS.                   
018800 77 WS-ARC-EXPIRED          PIC 9(07) COMP VALUE ZEROS.                   
018900*                                                                         
019000*  LINHAS DO RELATORIO.                                                   
019100*                                                                         
019200 01  CAB001.                                                              
019300    05 FILLER               PIC X(42) VALUE                               
019400       'DISTRICT COURTS DATA CENTER'.                                     
019500    05 CAB001-HOR           PIC 9(02).                                    
019600    05 FILLER               PIC X     VALUE ':'.                          
019700    05 CAB001-MIN           PIC 9(02).                                    
019800    05 FILLER               PIC X(09) VALUE SPACES.                       
019900    05 FILLER               PIC X(06) VALUE 'PAG.: '.                     
020000    05 CAB001-PAG           PIC ZZ,ZZ9.                                   
020100*                                                                         
020200 01  CAB002.                                                              
020300    05 FILLER               PIC X(57) VALUE                               
020400       'PROGRAM = KEMHST01'.                                              
020500    05 CAB002-MM            PIC 9(02).                                    
020600    05 FILLER               PIC X     VALUE '/'.                          
020700    05 CAB002-DD            PIC 9(02).                                    
020800    05 FILLER               PIC X     VALUE '/'.                          
020900    05 CAB002-YYYY          PIC 9(04).                                    
021000*                                                                         
021100 01  CAB003.                                                              
021200    05 FILLER               PIC X(15) VALUE SPACES.                       
021300    05 FILLER               PIC X(45) VALUE                               
021400       'COURT DOCUMENT PROCESSING - BATCH SUMMARY'.                       
021500*                                                                         
021600 01  CAB004.                                                              
021700    05 FILLER               PIC X(03) VALUE SPACES.                       
021800    05 FILLER               PIC X(10) VALUE 'COURT'.                      
021900    05 FILLER               PIC X(10) VALUE 'FILES'.                      
022000    05 FILLER               PIC X(10) VALUE 'PASSED'.                     
022100    05 FILLER               PIC X(10) VALUE 'FAILED'.                     
022200    05 FILLER               PIC X(12) VALUE 'AVG SUCCESS'.                
022300    05 FILLER               PIC X(14) VALUE 'LAST PROCESSED'.             
022400*                                                                         
022500 01  CAB005.                                                              
022600    05 FILLER               PIC X(15) VALUE SPACES.                       
022700    05 FILLER               PIC X(45) VALUE                               
022800       'ARCHIVE RETENTION / CLEANUP REVIEW'.                              
022900*                                                                         
023000 01  CAB006.                                                              
023100    05 FILLER               PIC X(03) VALUE SPACES.                       
023200    05 FILLER               PIC X(05) VALUE 'COURT'.                      
023300    05 FILLER               PIC X(37) VALUE                               
023400       'ORIGINAL FILE NAME'.                                              
023500    05 FILLER               PIC X(12) VALUE 'STATUS'.                     
023600    05 FILLER               PIC X(12) VALUE 'RETENTION'.                  
023700*                                                                         
023800 01  DET001.                                                              
023900    05 FILLER               PIC X(05) VALUE SPACES.                       
024000    05 DET001-COURT         PIC X(03).                                    
024100    05 FILLER               PIC X(07) VALUE SPACES.                       
024200    05 DET001-FILES         PIC ZZ,ZZ9.                                   
024300    05 FILLER               PIC X(04) VALUE SPACES.                       
024400    05 DET001-PASSED        PIC ZZ,ZZ9.                                   
024500    05 FILLER               PIC X(04) VALUE SPACES.                       
024600    05 DET001-FAILED        PIC ZZ,ZZ9.                                   
024700    05 FILLER               PIC X(04) VALUE SPACES.                       
024800    05 DET001-AVG-SUCCESS   PIC ZZ9.9.                                    
024900    05 FILLER               PIC X(03) VALUE SPACES.                       
025000    05 DET001-LAST-TS       PIC X(14).                                    
025100*                                                                         
025200 01  DET002.                                                              
025300    05 FILLER               PIC X(03) VALUE SPACES.                       
025400    05 DET002-COURT         PIC X(03).                                    
025500    05 FILLER               PIC X(02) VALUE SPACES.                       
025600    05 DET002-FILENAME      PIC X(35).                                    
025700    05 FILLER               PIC X(02) VALUE SPACES.                       
025800    05 DET002-STATUS        PIC X(10).                                    
025900    05 FILLER               PIC X(02) VALUE SPACES.                       
026000    05 DET002-RETENTION     PIC X(10).                                    
026100    05 FILLER               PIC X(03) VALUE SPACES.                       
026200    05 FILLER               PIC X(08) VALUE 'EXPIRED'.                    
026300*                                                                         
026400 01  TOT001.                                                              
026500    05 FILLER               PIC X(25) VALUE                               
026600       'TOTAL FILES PROCESSED'.                                           
026700    05 FILLER               PIC X     VALUE ':'.                          
026800    05 TOT001-FILES         PIC ZZZ,ZZ9.                                  
026900*                                                                         
027000 01  TOT002.                                                              
027100    05 FILLER               PIC X(25) VALUE                               
027200       'TOTAL FILES PASSED'.                                              
027300    05 FILLER               PIC X     VALUE ':'.                          
027400    05 TOT002-PASSED        PIC ZZZ,ZZ9.                                  
027500*                                                                         
027600 01  TOT003.                                                              
027700    05 FILLER               PIC X(25) VALUE                               
027800       'TOTAL FILES FAILED'.                                              
027900    05 FILLER               PIC X     VALUE ':'.                          
028000    05 TOT003-FAILED        PIC ZZZ,ZZ9.                                  
028100*                                                                         
028200 01  TOT004.                                                              
028300    05 FILLER               PIC X(25) VALUE                               
028400       'AVERAGE SUCCESS RATE'.                                            
028500    05 FILLER               PIC X     VALUE ':'.                          
028600    05 TOT004-AVG           PIC ZZ9.9.                                    
028700    05 FILLER               PIC X     VALUE '%'.                          
028800*                                                                         
028900 01  TOT005.                                                              
029000    05 FILLER               PIC X(25) VALUE                               
029100       'TOTAL LINES PROCESSED'.                                           
029200    05 FILLER               PIC X     VALUE ':'.                          
029300    05 TOT005-LINES         PIC ZZZ,ZZZ,ZZ9.                              
029400*                                                                         
029500 01  TOT006.                                                              
029600    05 FILLER               PIC X(25) VALUE                               
029700       'TOTAL DATA LINES'.                                                
029800    05 FILLER               PIC X     VALUE ':'.                          
029900    05 TOT006-DATA          PIC ZZZ,ZZZ,ZZ9.                              
030000*                                                                         
030100 01  TOT007.                                                              
030200    05 FILLER               PIC X(25) VALUE                               
030300       'TOTAL VALID LINES'.                                               
030400    05 FILLER               PIC X     VALUE ':'.                          
030500    05 TOT007-VALID         PIC ZZZ,ZZZ,ZZ9.                              
030600*                                                                         
030700 01  TOT008.                                                              
030800    05 FILLER               PIC X(25) VALUE                               
030900       'TOTAL FAILED LINES'.                                              
031000    05 FILLER               PIC X     VALUE ':'.                          
031100    05 TOT008-FAILED        PIC ZZZ,ZZZ,ZZ9.                              
031200*                                                                         
031300 01  TOT009.                                                              
031400    05 FILLER               PIC X(25) VALUE                               
031500       'GRAND TOTAL - ALL COURTS'.                                        
031600    05 TOT009-FILES         PIC ZZ,ZZ9.                                   
031700    05 FILLER               PIC X(04) VALUE SPACES.                       
031800    05 TOT009-PASSED        PIC ZZ,ZZ9.                                   
031900    05 FILLER               PIC X(04) VALUE SPACES.                       
032000    05 TOT009-FAILED        PIC ZZ,ZZ9.                                   
032100*                                                                         
032200 01  TOT010.                                                              
032300    05 FILLER               PIC X(25) VALUE                               
032400       'ARCHIVE RECORDS SCANNED'.                                         
032500    05 FILLER               PIC X     VALUE ':'.                          
032600    05 TOT010-SCANNED       PIC ZZZ,ZZ9.                                  
032700    05 FILLER               PIC X(05) VALUE SPACES.                       
032800    05 FILLER               PIC X(18) VALUE                               
032900       'EXPIRED RECORDS :'.                                               
033000    05 TOT010-EXPIRED       PIC ZZZ,ZZ9.                                  
033100*                                                                         
033200 PROCEDURE      DIVISION.                                                 
033300*================================================================*        
033400 000-00-INICIO              SECTION.                                      
033500*================================================================*        
033600*    U8 - HISTORY/STATISTICS FLOW DRIVER, WITH THE U9 CLEANUP             
033700*    REVIEW RUN AS A TRAILING SECTION OF THE SAME REPORT -                
033800*    CR-0515/CR-0606.                                             CR0515  
033900*                                                                         
034000     PERFORM 001-00-ABRIR-ARQUIVOS.                                       
034100     PERFORM 002-00-OBTER-DATA-HORA.                                      
034200     PERFORM 002-01-CARREGAR-TABELA-CORTE.                                
034300     PERFORM 003-00-LER-HISTORICO.                                        
034400     PERFORM 004-00-ACUMULAR THRU 004-00-FIM                              
034500         UNTIL FS-KEMHST EQUAL '10'.                                      
034600     PERFORM 005-00-IMPRIMIR-RESUMO.                                      
034700     PERFORM 006-00-LER-ARQUIVO-ARC.                                      
034800     PERFORM 007-00-VERIFICAR-VENCIDOS THRU 007-00-FIM                    
034900         UNTIL FS-KEMARC EQUAL '10'.                                      
035000     PERFORM 008-00-IMPRIMIR-TOTAL-RETENCAO.                              
035100     PERFORM 009-00-FECHAR-ARQUIVOS.                                      
035200     STOP RUN.                                                            
035300*================================================================*        
035400 001-00-ABRIR-ARQUIVOS      SECTION.                                      
035500*================================================================*        
035600     MOVE FS-ABERTURA       TO FS-OPERACAO.                               
035700     OPEN INPUT  KEMHST                                                   
035800                 KEMARC                                                   
035900          OUTPUT KEMRPT.                                                  
036000     PERFORM 001-01-FS-KEMHST.                                            
036100     PERFORM 001-02-FS-KEMARC.                                            
036200     PERFORM 001-03-FS-KEMRPT.                                            
036300 001-00-FIM.                EXIT.                                         
036400*================================================================*        
036500 001-01-FS-KEMHST            SECTION.                                     
036600*================================================================*        
036700     MOVE 'KEMHST'          TO FS-ARQUIVO.                                
036800     MOVE FS-KEMHST         TO FS-COD-STATUS.                             
036900     IF FS-KEMHST NOT EQUAL '00' AND '10'                                 
037000         PERFORM 900-00-ERRO.                                             
037100 001-01-FIM.                EXIT.                                         
037200*================================================================*        
037300 001-02-FS-KEMARC            SECTION.                                     
037400*================================================================*        
037500     MOVE 'KEMARC'          TO FS-ARQUIVO.                                
037600     MOVE FS-KEMARC         TO FS-COD-STATUS.                             
037700     IF FS-KEMARC NOT EQUAL '00' AND '10'                                 
037800         PERFORM 900-00-ERRO.                                             
037900 001-02-FIM.                EXIT.                                         
038000*================================================================*        
038100 001-03-FS-KEMRPT            SECTION.                                     
038200*================================================================*        
038300     MOVE 'KEMRPT'          TO FS-ARQUIVO.                                
038400     MOVE FS-KEMRPT         TO FS-COD-STATUS.                             
038500     IF FS-KEMRPT NOT EQUAL '00' AND '10'                                 
038600         PERFORM 900-00-ERRO.                                             
038700 001-03-FIM.                EXIT.                                         
038800*================================================================*        
038900 002-00-OBTER-DATA-HORA      SECTION.                                     
039000*================================================================*        
039100*    NO INTRINSIC FUNCTIONS - THE RUN DATE/TIME COME STRAIGHT             
039200*    FROM THE OPERATING SYSTEM - CR-0881.                         CR0881  
039300*                                                                         
039400     ACCEPT WS-TODAY-DATE8 FROM DATE YYYYMMDD.                            
039500     ACCEPT WS-TODAY-TIME8 FROM TIME.                                     
039600     MOVE WS-TODAY-YYYY     TO CAB002-YYYY.                               
039700     MOVE WS-TODAY-MM       TO CAB002-MM.                                 
039800     MOVE WS-TODAY-DD       TO CAB002-DD.                                 
039900     MOVE WS-TODAY-HH       TO CAB001-HOR.                                
040000     MOVE WS-TODAY-MIN      TO CAB001-MIN.                                
040100     STRING WS-TODAY-YYYY   DELIMITED BY SIZE                             
040200            '-'             DELIMITED BY SIZE                             
040300            WS-TODAY-MM     DELIMITED BY SIZE                             
040400            '-'             DELIMITED BY SIZE                             
040500            WS-TODAY-DD     DELIMITED BY SIZE                             
040600            INTO WS-TODAY-ISO                                             
040700     END-STRING.                                                          
040800 002-00-FIM.                EXIT.                                         
040900*================================================================*        
041000 002-01-CARREGAR-TABELA-CORTE SECTION.                                    
041100*================================================================*        
041200*    U7 - SAME THREE-COURT DEFAULT SET AS THE VALIDATOR AND THE           
041300*    ROUTER, HELD HERE ONLY SO THE BREAK HAS SOMETHING TO                 
041400*    ACCUMULATE AGAINST - CR-0531.                                CR0531  
041500*                                                                         
041600     MOVE 3 TO WS-SUM-CNT.                                                
041700     MOVE 'KEM'              TO SM-COURT-CODE (1).                        
041800     MOVE 'Kirkland Court'   TO SM-COURT-NAME (1).                        
041900     MOVE 'SEA'              TO SM-COURT-CODE (2).                        
042000     MOVE 'Seattle Court'    TO SM-COURT-NAME (2).                        
042100     MOVE 'TAC'              TO SM-COURT-CODE (3).                        
042200     MOVE 'Tacoma Court'     TO SM-COURT-NAME (3).                        
042300     MOVE 1 TO WS-CX.                                                     
042400     PERFORM 002-02-ZERAR-CORTE THRU 002-02-FIM                           
042500         UNTIL WS-CX GREATER WS-SUM-CNT.                                  
042600 002-01-FIM.                EXIT.                                         
042700*================================================================*        
042800 002-02-ZERAR-CORTE          SECTION.                                     
042900*================================================================*        
043000     MOVE ZEROS TO SM-TOTAL-FILES (WS-CX).                                
043100     MOVE ZEROS TO SM-PASSED-FILES (WS-CX).                               
043200     MOVE ZEROS TO SM-FAILED-FILES (WS-CX).                               
043300     MOVE ZEROS TO SM-SUCCESS-SUM (WS-CX).                                
043400     MOVE SPACES TO SM-LAST-TS (WS-CX).                                   
043500     ADD 1 TO WS-CX.                                                      
043600 002-02-FIM.                EXIT.                                         
043700*================================================================*        
043800 003-00-LER-HISTORICO        SECTION.                                     
043900*================================================================*        
044000     MOVE FS-LEITURA        TO FS-OPERACAO.                               
044100     READ KEMHST.                                                         
044200     PERFORM 001-01-FS-KEMHST.                                            
044300 003-00-FIM.                EXIT.                                         
044400*================================================================*        
044500 004-00-ACUMULAR             SECTION.                                     
044600*================================================================*        
044700*    U8 STEP 1/2 - ACCUMULATE INTO THE GRAND TOTALS AND, WHEN             
044800*    THE COURT CODE IS RECOGNIZED, INTO THE PER-COURT ROW -               
044900*    CR-0531/CR-0793.                                             CR0531  
045000*                                                                         
045100     ADD 1 TO WS-GR-FILES.                                                
045200     IF HS-VALIDATION-STATUS EQUAL 'passed'                               
045300         ADD 1 TO WS-GR-PASSED                                            
045400     ELSE                                                                 
045500         ADD 1 TO WS-GR-FAILED                                            
045600     END-IF.                                                              
045700     ADD HS-TOTAL-LINES     TO WS-GR-LINES.                               
045800     ADD HS-DATA-LINES      TO WS-GR-DATA.                                
045900     ADD HS-VALID-LINES     TO WS-GR-VALID.                               
046000     ADD HS-FAILED-LINES    TO WS-GR-FAILED-L.                            
046100     ADD HS-SUCCESS-RATE    TO WS-GR-SUCCESS-SUM.                         
046200     MOVE 1 TO WS-CX.                                                     
046300     PERFORM 004-01-TESTAR-CORTE THRU 004-01-FIM                          
046400         UNTIL WS-CX GREATER WS-SUM-CNT                                   
046500            OR SM-COURT-CODE (WS-CX) EQUAL HS-COURT-CODE.                 
046600     IF WS-CX NOT GREATER WS-SUM-CNT                                      
046700         ADD 1 TO SM-TOTAL-FILES (WS-CX)                                  
046800         IF HS-VALIDATION-STATUS EQUAL 'passed'                           
046900             ADD 1 TO SM-PASSED-FILES (WS-CX)                             
047000         ELSE                                                             
047100             ADD 1 TO SM-FAILED-FILES (WS-CX)                             
047200         END-IF                                                           
047300         ADD HS-SUCCESS-RATE TO SM-SUCCESS-SUM (WS-CX)                    
047400         MOVE HS-PROCESSED-AT TO SM-LAST-TS (WS-CX)                       
047500     END-IF.                                                              
047600     PERFORM 003-00-LER-HISTORICO.                                        
047700 004-00-FIM.                EXIT.                                         
047800*================================================================*        
047900 004-01-TESTAR-CORTE         SECTION.                                     
048000*================================================================*        
048100     ADD 1 TO WS-CX.                                                      
048200 004-01-FIM.                EXIT.                                         
048300*================================================================*        
048400 005-00-IMPRIMIR-RESUMO      SECTION.                                     
048500*================================================================*        
048600*    U8 STEP 2/3 - OVERALL TOTALS FOLLOWED BY THE PER-COURT               
048700*    CONTROL BREAK AND ITS GRAND-TOTAL LINE - CR-0570/CR-0672.    CR0570  
048800*                                                                         
048900     MOVE '1' TO WS-HDR-MODE.                                             
049000     PERFORM 005-05-CABECALHOS.                                           
049100     MOVE WS-GR-FILES       TO TOT001-FILES.                              
049200     WRITE REG-KEMRPT       FROM TOT001 AFTER 2.                          
049300     PERFORM 001-03-FS-KEMRPT.                                            
049400     MOVE WS-GR-PASSED      TO TOT002-PASSED.                             
049500     WRITE REG-KEMRPT       FROM TOT002 AFTER 1.                          
049600     PERFORM 001-03-FS-KEMRPT.                                            
049700     MOVE WS-GR-FAILED      TO TOT003-FAILED.                             
049800     WRITE REG-KEMRPT       FROM TOT003 AFTER 1.                          
049900     PERFORM 001-03-FS-KEMRPT.                                            
050000     IF WS-GR-FILES GREATER ZEROS                                         
050100         COMPUTE WS-AVG-SUCCESS ROUNDED =                                 
050200             WS-GR-SUCCESS-SUM / WS-GR-FILES                              
050300     ELSE                                                                 
050400         MOVE ZEROS TO WS-AVG-SUCCESS                                     
050500     END-IF.                                                              
050600     MOVE WS-AVG-SUCCESS    TO TOT004-AVG.                                
050700     WRITE REG-KEMRPT       FROM TOT004 AFTER 1.                          
050800     PERFORM 001-03-FS-KEMRPT.                                            
050900     MOVE WS-GR-LINES       TO TOT005-LINES.                              
051000     WRITE REG-KEMRPT       FROM TOT005 AFTER 1.                          
051100     PERFORM 001-03-FS-KEMRPT.                                            
051200     MOVE WS-GR-DATA        TO TOT006-DATA.                               
051300     WRITE REG-KEMRPT       FROM TOT006 AFTER 1.                          
051400     PERFORM 001-03-FS-KEMRPT.                                            
051500     MOVE WS-GR-VALID       TO TOT007-VALID.                              
051600     WRITE REG-KEMRPT       FROM TOT007 AFTER 1.                          
051700     PERFORM 001-03-FS-KEMRPT.                                            
051800     MOVE WS-GR-FAILED-L    TO TOT008-FAILED.                             
051900     WRITE REG-KEMRPT       FROM TOT008 AFTER 1.                          
052000     PERFORM 001-03-FS-KEMRPT.                                            
052100     WRITE REG-KEMRPT       FROM CAB004 AFTER 3.                          
052200     PERFORM 001-03-FS-KEMRPT.                                            
052300     MOVE 1 TO WS-CX.                                                     
052400     PERFORM 005-01-IMPRIMIR-CORTE THRU 005-01-FIM                        
052500         UNTIL WS-CX GREATER WS-SUM-CNT.                                  
052600     MOVE WS-GR-PASSED      TO TOT009-PASSED.                             
052700     MOVE WS-GR-FAILED      TO TOT009-FAILED.                             
052800     MOVE WS-GR-FILES       TO TOT009-FILES.                              
052900     WRITE REG-KEMRPT       FROM TOT009 AFTER 2.                          
053000     PERFORM 001-03-FS-KEMRPT.                                            
053100 005-00-FIM.                EXIT.                                         
053200*================================================================*        
053300 005-01-IMPRIMIR-CORTE       SECTION.                                     
053400*================================================================*        
053500     IF ACUM-LINHAS GREATER 55                                            
053600         PERFORM 005-05-CABECALHOS                                        
053700         WRITE REG-KEMRPT   FROM CAB004 AFTER 3                           
053800         PERFORM 001-03-FS-KEMRPT                                         
053900     END-IF.                                                              
054000     MOVE SM-COURT-CODE (WS-CX)    TO DET001-COURT.                       
054100     MOVE SM-TOTAL-FILES (WS-CX)   TO DET001-FILES.                       
054200     MOVE SM-PASSED-FILES (WS-CX)  TO DET001-PASSED.                      
054300     MOVE SM-FAILED-FILES (WS-CX)  TO DET001-FAILED.                      
054400     MOVE SM-LAST-TS (WS-CX)       TO DET001-LAST-TS.                     
054500     IF SM-TOTAL-FILES (WS-CX) GREATER ZEROS                              
054600         COMPUTE WS-AVG-SUCCESS ROUNDED =                                 
054700             SM-SUCCESS-SUM (WS-CX) / SM-TOTAL-FILES (WS-CX)              
054800     ELSE                                                                 
054900         MOVE ZEROS TO WS-AVG-SUCCESS                                     
055000     END-IF.                                                              
055100     MOVE WS-AVG-SUCCESS    TO DET001-AVG-SUCCESS.                        
055200     WRITE REG-KEMRPT       FROM DET001 AFTER 1.                          
055300     PERFORM 001-03-FS-KEMRPT.                                            
055400     ADD 1 TO ACUM-LINHAS.                                                
055500     ADD 1 TO WS-CX.                                                      
055600 005-01-FIM.                EXIT.                                         
055700*================================================================*        
055800 005-05-CABECALHOS           SECTION.                                     
055900*================================================================*        
056000     ADD 1 TO ACUM-PAG.                                                   
056100     MOVE ACUM-PAG          TO CAB001-PAG.                                
056200     WRITE REG-KEMRPT       FROM CAB001 AFTER PAGE.                       
056300     PERFORM 001-03-FS-KEMRPT.                                            
056400     WRITE REG-KEMRPT       FROM CAB002 AFTER 1.                          
056500     PERFORM 001-03-FS-KEMRPT.                                            
056600     IF HDR-IS-SUMARIO                                                    
056700         WRITE REG-KEMRPT   FROM CAB003 AFTER 2                           
056800     ELSE                                                                 
056900         WRITE REG-KEMRPT   FROM CAB005 AFTER 2                           
057000     END-IF.                                                              
057100     PERFORM 001-03-FS-KEMRPT.                                            
057200     MOVE 7 TO ACUM-LINHAS.                                               
057300 005-05-FIM.                EXIT.                                         
057400*================================================================*        
057500 006-00-LER-ARQUIVO-ARC      SECTION.                                     
057600*================================================================*        
057700     MOVE FS-LEITURA        TO FS-OPERACAO.                               
057800     READ KEMARC.                                                         
057900     PERFORM 001-02-FS-KEMARC.                                            
058000 006-00-FIM.                EXIT.                                         
058100*================================================================*        
058200 007-00-VERIFICAR-VENCIDOS   SECTION.                                     
058300*================================================================*        
058400*    U9 CLEANUP RULE - AN ARCHIVE RECORD IS EXPIRED WHEN THE              
058500*    RETENTION DATE IS NOT LATER THAN TODAY.  BOTH DATES ARE              
058600*    ZERO-PADDED ISO TEXT (YYYY-MM-DD) SO A PLAIN STRING                  
058700*    COMPARE GIVES A CORRECT CHRONOLOGICAL RESULT WITHOUT ANY             
058800*    DAY-ADD ARITHMETIC - CR-0885.                                CR0885  
058900*                                                                         
059000     ADD 1 TO WS-ARC-SCANNED.                                             
059100     IF AQ-RETENTION NOT GREATER WS-TODAY-ISO                             
059200         ADD 1 TO WS-ARC-EXPIRED                                          
059300         IF ACUM-LINHAS GREATER 55                                        
059400             MOVE '2' TO WS-HDR-MODE                                      
059500             PERFORM 005-05-CABECALHOS                                    
059600             WRITE REG-KEMRPT FROM CAB006 AFTER 3                         
059700             PERFORM 001-03-FS-KEMRPT                                     
059800         END-IF                                                           
059900         MOVE AQ-COURT       TO DET002-COURT                              
060000         MOVE AR-ORIGINAL-FILENAME TO DET002-FILENAME                     
060100         MOVE AQ-STATUS      TO DET002-STATUS                             
060200         MOVE AQ-RETENTION   TO DET002-RETENTION                          
060300         WRITE REG-KEMRPT    FROM DET002 AFTER 1                          
060400         PERFORM 001-03-FS-KEMRPT                                         
060500         ADD 1 TO ACUM-LINHAS                                             
060600     END-IF.                                                              
060700     PERFORM 006-00-LER-ARQUIVO-ARC.                                      
060800 007-00-FIM.                EXIT.                                         
060900*================================================================*        
061000 008-00-IMPRIMIR-TOTAL-RETENCAO SECTION.                                  
061100*================================================================*        
061200     IF WS-ARC-SCANNED EQUAL ZEROS                                        
061300         MOVE '2' TO WS-HDR-MODE                                          
061400         PERFORM 005-05-CABECALHOS                                        
061500         WRITE REG-KEMRPT   FROM CAB006 AFTER 3                           
061600         PERFORM 001-03-FS-KEMRPT                                         
061700     END-IF.                                                              
061800     MOVE WS-ARC-SCANNED    TO TOT010-SCANNED.                            
061900     MOVE WS-ARC-EXPIRED    TO TOT010-EXPIRED.                            
062000     WRITE REG-KEMRPT       FROM TOT010 AFTER 2.                          
062100     PERFORM 001-03-FS-KEMRPT.                                            
062200 008-00-FIM.                EXIT.                                         
062300*================================================================*        
062400 009-00-FECHAR-ARQUIVOS      SECTION.                                     
062500*================================================================*        
062600     MOVE FS-FECHAMENTO     TO FS-OPERACAO.                               
062700     CLOSE KEMHST                                                         
062800           KEMARC                                                         
062900           KEMRPT.                                                        
063000     PERFORM 001-01-FS-KEMHST.                                            
063100     PERFORM 001-02-FS-KEMARC.                                            
063200     PERFORM 001-03-FS-KEMRPT.                                            
063300 009-00-FIM.                EXIT.                                         
063400*================================================================*        
063500 900-00-ERRO                SECTION.                                      
063600*================================================================*        
063700     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO              
063800     DISPLAY '* FILE STATUS = ' FS-COD-STATUS                             
063900     DISPLAY '* PROGRAMA ENCERRADO'                                       
064000     STOP RUN.                                                            
064100 900-00-FIM.                EXIT.                                         
