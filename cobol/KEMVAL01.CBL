000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    KEMVAL01.                                                 
000300 AUTHOR.        R L HOLLOWAY.                                             
000400 INSTALLATION.  DISTRICT COURTS DATA CENTER.                              
000500 DATE-WRITTEN.  MARCH 1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COURTS DATA CENTER INTERNAL USE ONLY.                     
000800*                                                                         
000900*----------------------------------------------------------------         
001000* CHANGE LOG                                                              
001100*----------------------------------------------------------------         
001200* 870304  RLH  INITIAL CODING - KEM EQUIPMENT DOC ID VALIDATION           
001300* 870311  RLH  ADDED FOOTER AND SUMMARY STATISTICS BLOCK                  
001400* 870925  RLH  TICKET CR-0142 - SPACE-SEPARATED LINE FALLBACK     CR0142  
001500* 880614  DWP  TICKET CR-0201 - SUPPORT SEA COURT PREFIX RULES    CR0201  
001600* 890222  DWP  TICKET CR-0256 - ADD TAC COURT PREFIX RULES        CR0256  
001700* 891130  RLH  TICKET CR-0299 - NON-NUMERIC ID REJECTION RULE     CR0299  
001800* 900117  RLH  TICKET CR-0311 - ARCHIVE NAME AND RETENTION DATE   CR0311  
001900* 910806  DWP  TICKET CR-0388 - CALENDAR ROLLOVER ON RETENTION ADDCR0388  
002000* 921203  RLH  TICKET CR-0420 - FIX BLANK LINE COUNTING RULE      CR0420  
002100* 940519  DWP  TICKET CR-0475 - HEADER SAFEGUARD ON STATISTICS    CR0475  
002200* 950928  RLH  TICKET CR-0512 - PROCESSING HISTORY RECORD ADDED   CR0512  
002300* 961014  DWP  TICKET CR-0560 - SUCCESS RATE ROUNDING HALF-UP     CR0560  
002400* 971002  RLH  TICKET CR-0601 - DETAIL ROW VALIDATION-DETAILS TEXTCR0601  
002500* 980420  RLH  TICKET CR-0633 - ARCHIVE TRACKING LEDGER RECORD    CR0633  
002600* 981103  DWP  Y2K - PROCESSED-AT AND TIMESTAMP TO 4-DIGIT YEAR           
002700* 990226  DWP  Y2K - RETENTION DATE CENTURY WINDOW VERIFIED               
002800* 991130  RLH  TICKET CR-0699 - LEAP YEAR CHECK ON RETENTION ADD  CR0699  
002900* 000613  KMT  TICKET CR-0742 - COURT CONFIG TABLE WIDENED TO 10  CR0742  
003000* 010907  KMT  TICKET CR-0780 - ALLOW-ALNUM SWITCH PER COURT      CR0780  
003100* 030312  KMT  TICKET CR-0851 - REPORT FOOTER WORDING STANDARD    CR0851  
003200* 050818  JBS  TICKET CR-0920 - DIGIT EXTRACTION ORDER PRESERVED  CR0920  
003300*----------------------------------------------------------------         
003400*                                                                         
003500* THIS PROGRAM READS ONE COURT EQUIPMENT INVENTORY REPORT FILE            
003600* LINE BY LINE, EXTRACTS AND VALIDATES THE DOCUMENT ID ON EACH            
003700* COURT-PREFIXED DATA LINE, WRITES A DETAILED PER-LINE VALIDATION         
003800* REPORT WITH SUMMARY STATISTICS, APPENDS A PROCESSING HISTORY            
003900* RECORD AND AN ARCHIVE TRACKING LEDGER RECORD, AND COMPUTES THE          
004000* RETENTION DATE FOR THE DISPOSED FILE.                                   
004100*                                                                         
004200 ENVIRONMENT    DIVISION.                                                 
004300 INPUT-OUTPUT   SECTION.                                                  
004400 FILE-CONTROL.                                                            
004500*                                                                         
004600     SELECT KEMIN           ASSIGN TO DISK                                
004700                            ORGANIZATION LINE SEQUENTIAL                  
004800                            ACCESS SEQUENTIAL                             
004900                            FILE STATUS FS-KEMIN.                         
005000*                                                                         
005100     SELECT KEMRPT          ASSIGN TO DISK                                
005200                            ORGANIZATION LINE SEQUENTIAL                  
005300                            ACCESS SEQUENTIAL                             
005400                            FILE STATUS FS-KEMRPT.                        
005500*                                                                         
005600     SELECT KEMHST          ASSIGN TO DISK                                
005700                            ORGANIZATION LINE SEQUENTIAL                  
005800                            ACCESS SEQUENTIAL                             
005900                            FILE STATUS FS-KEMHST.                        
006000*                                                                         
006100     SELECT KEMARC          ASSIGN TO DISK                                
006200                            ORGANIZATION LINE SEQUENTIAL                  
006300                            ACCESS SEQUENTIAL                             
006400                            FILE STATUS FS-KEMARC.                        
006500*                                                                         
006600 DATA           DIVISION.                                                 
006700 FILE           SECTION.                                                  
006800*                                                                         
006900 FD KEMIN                                                                 
007000     RECORD     CONTAINS    200 CHARACTERS                                
007100     RECORDING  MODE        IS F                                          
007200     LABEL      RECORD      IS STANDARD                                   
007300     DATA       RECORD      IS REG-KEMIN.                                 
007400 01 REG-KEMIN.                                                            
007500    05 KEMIN-RAW-LINE       PIC X(198).                                   
007600    05 FILLER               PIC X(002).                                   
007700*                                                                         
007800*  ALTERNATE VIEW OF THE INPUT LINE USED FOR A QUICK FIRST-TOKEN          
007900*  TEST BEFORE THE FULL TAB/SPACE PARSE IS ATTEMPTED - CR-0142.   CR0142  
008000*                                                                         
008100 01 KEMIN-QUICK-VIEW REDEFINES REG-KEMIN.                                 
008200    05 KQV-FIRST-TOKEN      PIC X(010).                                   
008300    05 FILLER               PIC X(190).                                   
008400*                                                                         
008500 FD KEMRPT                                                                
008600     RECORD     CONTAINS    200 CHARACTERS                                
008700     RECORDING  MODE        IS F                                          
008800     LABEL      RECORD      IS OMITTED                                    
008900     DATA       RECORD      IS REG-KEMRPT.                                
009000 01 REG-KEMRPT.                                                           
009100    05 FILLER               PIC X(200).                                   
009200*                                                                         
009300 FD KEMHST                                                                
009400     RECORD     CONTAINS    120 CHARACTERS                                
009500     RECORDING  MODE        IS F                                          
009600     LABEL      RECORD      IS OMITTED                                    
009700     DATA       RECORD      IS REG-KEMHST.                                
009800 01 REG-KEMHST.                                                           
009900    05 KH-FILE-NAME         PIC X(060).                                   
010000    05 KH-PROCESSED-AT      PIC X(014).                                   
010100    05 KH-VALIDATION-STAT   PIC X(006).                                   
010200    05 KH-TOTAL-LINES       PIC 9(005).                                   
010300    05 KH-DATA-LINES        PIC 9(005).                                   
010400    05 KH-VALID-LINES       PIC 9(005).                                   
010500    05 KH-FAILED-LINES      PIC 9(005).                                   
010600    05 KH-SUCCESS-RATE      PIC 9(003)V9(1).                              
010700    05 KH-COURT-CODE        PIC X(003).                                   
010800    05 FILLER               PIC X(013).                                   
010900*                                                                         
011000 FD KEMARC                                                                
011100     RECORD     CONTAINS    190 CHARACTERS                                
011200     RECORDING  MODE        IS F                                          
011300     LABEL      RECORD      IS OMITTED                                    
011400     DATA       RECORD      IS REG-KEMARC.                                
011500 01 REG-KEMARC.                                                           
011600    05 KA-COURT-CODE        PIC X(003).                                   
011700    05 KA-ORIGINAL-NAME     PIC X(060).                                   
011800    05 KA-ARCHIVE-NAME      PIC X(090).                                   
011900    05 KA-ARCHIVE-STATUS    PIC X(010).                                   
012000    05 KA-RETENTION-DATE    PIC X(010).                                   
012100    05 FILLER               PIC X(017).                                   
012200*                                                                         
012300 WORKING-STORAGE SECTION.                                                 
012400*                                                                         
012500*  FILE STATUS                                                            
012600*                                                                         
012700 77 FS-KEMIN                PIC X(02) VALUE SPACES.                       
012800 77 FS-KEMRPT               PIC X(02) VALUE SPACES.                       
012900 77 FS-KEMHST               PIC X(02) VALUE SPACES.                       
013000 77 FS-KEMARC               PIC X(02) VALUE SPACES.                       
013100 77 FS-COD-STATUS           PIC X(02) VALUE SPACES.                       
013200 77 FS-ARQUIVO              PIC X(08) VALUE SPACES.                       
013300 77 FS-OPERACAO             PIC X(13) VALUE SPACES.                       
013400 77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.                
013500 77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.                 
013600 77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.                
013700 77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.              
013800*                                                                         
013900*  RUN PARAMETERS - NORMALLY SUPPLIED ON THE JCL PARAMETER CARD;          
014000*  HARDCODED HERE FOR A SINGLE-FILE/SINGLE-COURT RUN.                     
014100*                                                                         
014200 01 WS-RUN-PARMS.                                                         
014300    05 WS-RUN-SOURCE-NAME   PIC X(60) VALUE SPACES.                       
014400    05 WS-RUN-COURT-CODE    PIC X(03) VALUE 'KEM'.                        
014500    05 FILLER               PIC X(17) VALUE SPACES.                       
014600*                                                                         
014700*  COURT CONFIGURATION TABLE - R4 - STATIC REFERENCE TABLE.               
014800*  WIDENED TO 10 ENTRIES PER CR-0742; ONLY KEM/SEA/TAC LOADED.    CR0742  
014900*                                                                         
015000 01 WS-COURT-CNT            PIC 9(02) COMP VALUE ZEROS.                   
015100 01 WS-COURT-TBL.                                                         
015200    05 WS-COURT-ENTRY OCCURS 10 TIMES INDEXED BY WS-CX.                   
015300       10 CT-COURT-CODE        PIC X(03).                                 
015400       10 CT-COURT-NAME        PIC X(20).                                 
015500       10 CT-COURT-FULL-NAME   PIC X(40).                                 
015600       10 CT-ENABLED-FLAG      PIC X(01).                                 
015700          88 CT-IS-ENABLED              VALUE 'Y'.                        
015800       10 CT-MIN-DIGITS        PIC 9(02).                                 
015900       10 CT-MAX-DIGITS        PIC 9(02).                                 
016000       10 CT-PREFIX            PIC X(05).                                 
016100       10 CT-ALLOW-ALNUM       PIC X(01).                                 
016200          88 CT-ALNUM-ALLOWED           VALUE 'Y'.                        
016300       10 CT-RETENTION-DAYS    PIC 9(04).                                 
016400       10 FILLER               PIC X(22).                                 
016500*                                                                         
016600 77 WS-ACTIVE-CT-IX         PIC 9(02) COMP VALUE ZEROS.                   
016700*                                                                         
016800*  LINE-LEVEL WORKING FIELDS - U1/U2 PARSE AND VALIDATE.                  
016900*                                                                         
017000 77 WS-TAB-CHAR             PIC X     VALUE X"09".                        
017100 77 WS-LINE-NO              PIC 9(05) COMP    VALUE ZEROS.                
017200 77 WS-TAB-CNT              PIC 9(03) COMP VALUE ZEROS.                   
017300 77 WS-HAS-TAB              PIC X     VALUE 'N'.                          
017400    88 LINE-HAS-TAB                   VALUE 'Y'.                          
017500 77 WS-PART1                PIC X(30)  VALUE SPACES.                      
017600 77 WS-PART2                PIC X(198) VALUE SPACES.                      
017700 77 WS-ID-FOUND             PIC X     VALUE 'N'.                          
017800    88 ID-WAS-FOUND                   VALUE 'Y'.                          
017900*                                                                         
018000*  LEFT-TRIMMED COPY OF THE RAW LINE - CR-0933 - THE SPACE-               
018100*  SEPARATED FALLBACK MUST NEVER SEE A LEADING RUN OF BLANKS,             
018200*  OR THE ALL-SPACE DELIMITER CONSUMES THAT RUN AS THE FIRST              
018300*  TOKEN AND THE COURT PREFIX LANDS IN WS-PART2 INSTEAD.                  
018400*                                                                         
018500 77 WS-LINE-LTRIM           PIC X(198) VALUE SPACES.                      
018600 77 WS-LTRIM-IX             PIC 9(03) COMP VALUE ZEROS.                   
018700*                                                                         
018800*  WORK FIELDS FOR THE LEFT-TRIM / CASE FOLD DONE BY HAND IN              
018900*  004-01 AND 004-04 - CR-0890 - NO INTRINSIC FUNCTIONS HERE.     CR0890  
019000*                                                                         
019100 77 WS-TRIM-IX              PIC 9(03) COMP VALUE ZEROS.                   
019200 77 WS-PART1-TRIM           PIC X(30)  VALUE SPACES.                      
019300 77 WS-PART2-TRIM           PIC X(198) VALUE SPACES.                      
019400 77 WS-CMP-A                PIC X(30)  VALUE SPACES.                      
019500 77 WS-CMP-B                PIC X(30)  VALUE SPACES.                      
019600 77 WS-LOWER-ALPHA          PIC X(26)                                     
019700     VALUE 'abcdefghijklmnopqrstuvwxyz'.                                  
019800 77 WS-UPPER-ALPHA          PIC X(26)                                     
019900     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
020000*                                                                         
020100 01 WS-RESULT.                                                            
020200    05 WS-DOC-ID-RAW        PIC X(30) VALUE SPACES.                       
020300    05 WS-DOC-DIGITS        PIC X(15) VALUE SPACES.                       
020400    05 WS-DIGITS-COUNT      PIC 9(03) COMP    VALUE ZEROS.                
020500    05 WS-IS-VALID          PIC X(07) VALUE SPACES.                       
020600       88 RESULT-IS-VALID             VALUE 'VALID'.                      
020700    05 WS-FAIL-REASON       PIC X(30) VALUE SPACES.                       
020800    05 WS-IS-DATA-LINE      PIC X     VALUE 'N'.                          
020900       88 RESULT-IS-DATA-LINE          VALUE 'Y'.                         
021000    05 FILLER               PIC X(04) VALUE SPACES.                       
021100*                                                                         
021200*  PER-CHARACTER DIGIT SCAN SUBSCRIPT.                                    
021300*                                                                         
021400 77 WS-SCAN-IX              PIC 9(02) COMP VALUE ZEROS.                   
021500 77 WS-SCAN-CHAR            PIC X     VALUE SPACE.                        
021600*                                                                         
021700*  SUMMARY STATISTICS - R3.                                               
021800*                                                                         
021900 01 WS-STATS.                                                             
022000    05 ST-TOTAL-LINES       PIC 9(05) COMP    VALUE ZEROS.                
022100    05 ST-DATA-LINES        PIC 9(05) COMP    VALUE ZEROS.                
022200    05 ST-VALID-LINES       PIC 9(05) COMP    VALUE ZEROS.                
022300    05 ST-FAILED-LINES      PIC 9(05) COMP    VALUE ZEROS.                
022400    05 ST-INFO-LINES        PIC 9(05) COMP    VALUE ZEROS.                
022500    05 ST-SUCCESS-RATE      PIC 9(03)V9(1) VALUE ZEROS.                   
022600    05 ST-VALIDATION-STAT   PIC X(06) VALUE SPACES.                       
022700       88 ST-STATUS-PASSED            VALUE 'passed'.                     
022800    05 FILLER               PIC X(09) VALUE SPACES.                       
022900*                                                                         
023000*  WORK AREAS FOR THE SUCCESS-RATE CALCULATION - CR-0560.         CR0560  
023100*                                                                         
023200 77 WS-RATE-NUMER           PIC 9(07) COMP    VALUE ZEROS.                
023300 77 WS-RATE-WORK            PIC 9(05)V9(03) VALUE ZEROS.                  
023400*                                                                         
023500*  DATE/TIME OF RUN.                                                      
023600*                                                                         
023700 01 WS-CURRENT-DATE-TIME.                                                 
023800    05 WS-CDT-YYYY          PIC 9(04).                                    
023900    05 WS-CDT-MM            PIC 9(02).                                    
024000    05 WS-CDT-DD            PIC 9(02).                                    
024100    05 WS-CDT-HH            PIC 9(02).                                    
024200    05 WS-CDT-MIN           PIC 9(02).                                    
024300    05 WS-CDT-SS            PIC 9(02).                                    
024400    05 FILLER               PIC X(07).                                    
024500*                                                                         
024600*  RUN DATE/TIME AS RETURNED BY THE OPERATING SYSTEM - Y2K -              
024700*  CR-0890 - READ AS 8-DIGIT FIELDS AND SPLIT BY REDEFINES        CR0890  
024800*  RATHER THAN AN INTRINSIC FUNCTION CALL.                                
024900*                                                                         
025000 77 WS-CDT-DATE8            PIC 9(08) VALUE ZEROS.                        
025100 01 WS-CDT-DATE8-R REDEFINES WS-CDT-DATE8.                                
025200    05 WS-CDT-D8-YYYY       PIC 9(04).                                    
025300    05 WS-CDT-D8-MM         PIC 9(02).                                    
025400    05 WS-CDT-D8-DD         PIC 9(02).                                    
025500*                                                                         
025600 77 WS-CDT-TIME8            PIC 9(08) VALUE ZEROS.                        
025700 01 WS-CDT-TIME8-R REDEFINES WS-CDT-TIME8.                                
025800    05 WS-CDT-T8-HH         PIC 9(02).                                    
025900    05 WS-CDT-T8-MIN        PIC 9(02).                                    
026000    05 WS-CDT-T8-SS         PIC 9(02).                                    
026100    05 WS-CDT-T8-CS         PIC 9(02).                                    
026200*                                                                         
026300 77 WS-PROCESSED-AT         PIC X(14) VALUE SPACES.                       
026400 77 WS-GEN-DATE-TIME        PIC X(19) VALUE SPACES.                       
026500*                                                                         
026600*  RETENTION DATE ARITHMETIC - CALENDAR-CORRECT DAY ADD - CR-0388.CR0388  
026700*                                                                         
026800 01 WS-RETENTION-WORK.                                                    
026900    05 RW-YYYY              PIC 9(04) VALUE ZEROS.                        
027000    05 RW-MM                PIC 9(02) VALUE ZEROS.                        
027100    05 RW-DD                PIC 9(02) VALUE ZEROS.                        
027200*                                                                         
027300*  SAME FIELDS SEEN AS ONE PACKED DATE NUMBER - CR-0388 - AVOIDS  CR0388  
027400*  A SEPARATE EDITED FIELD FOR THE MONTH/YEAR CARRY TEST.                 
027500*                                                                         
027600 01 WS-RETENTION-NUMERIC REDEFINES WS-RETENTION-WORK.                     
027700    05 RW-YYYYMMDD-N        PIC 9(08).                                    
027800*                                                                         
027900 77 WS-DAYS-REMAINING       PIC 9(04) COMP VALUE ZEROS.                   
028000 77 WS-DAYS-IN-MONTH        PIC 9(02) COMP VALUE ZEROS.                   
028100 77 WS-DAYS-THIS-STEP       PIC 9(02) COMP VALUE ZEROS.                   
028200 77 WS-IS-LEAP-YEAR         PIC X     VALUE 'N'.                          
028300    88 YEAR-IS-LEAP                   VALUE 'Y'.                          
028400 77 WS-LEAP-QUOT            PIC 9(04) COMP VALUE ZEROS.                   
028500 77 WS-LEAP-TEST            PIC 9(04) COMP VALUE ZEROS.                   
028600 77 WS-RETENTION-DATE       PIC X(10) VALUE SPACES.                       
028700*                                                                         
028800*  ARCHIVE NAME AND DISPOSITION WORK AREAS - R7.                          
028900*                                                                         
029000 77 WS-ARCHIVE-NAME         PIC X(90) VALUE SPACES.                       
029100 77 WS-ARCHIVE-STATUS       PIC X(10) VALUE SPACES.                       
029200*                                                                         
029300*  LINHAS DO RELATORIO - HEADER, SUMMARY, DETAIL AND FOOTER -             
029400*  CAB0nn/DET0nn/TOT0nn NAMING KEPT FROM THE SHOP'S OLDER JOBS.           
029500*                                                                         
029600 01 CAB001.                                                               
029700    05 FILLER               PIC X(200) VALUE SPACES.                      
029800*                                                                         
029900 01 CAB002.                                                               
030000    05 FILLER               PIC X(200) VALUE SPACES.                      
030100*                                                                         
030200 01 CAB003.                                                               
030300    05 FILLER               PIC X(200) VALUE SPACES.                      
030400*                                                                         
030500 01 CAB004.                                                               
030600    05 FILLER               PIC X(200) VALUE SPACES.                      
030700*                                                                         
030800 01 CAB005.                                                               
030900    05 FILLER               PIC X(200) VALUE SPACES.                      
031000*                                                                         
031100 01 CAB006.                                                               
031200    05 FILLER               PIC X(200) VALUE SPACES.                      
031300*                                                                         
031400 01 CAB007.                                                               
031500    05 FILLER               PIC X(200) VALUE SPACES.                      
031600*                                                                         
031700 01 CAB008.                                                               
031800    05 FILLER               PIC X(200) VALUE SPACES.                      
031900*                                                                         
032000 01 CAB009.                                                               
032100    05 FILLER               PIC X(200) VALUE SPACES.                      
032200*                                                                         
032300 01 DET001.                                                               
032400    05 FILLER               PIC X(200) VALUE SPACES.                      
032500*                                                                         
032600 01 TOT001.                                                               
032700    05 FILLER               PIC X(200) VALUE SPACES.                      
032800*                                                                         
032900 01 TOT002.                                                               
033000    05 FILLER               PIC X(200) VALUE SPACES.                      
033100*                                                                         
033200 77 WS-DETAILS-TEXT         PIC X(40) VALUE SPACES.                       
033300 77 WS-EDIT-RATE            PIC ZZ9.9 VALUE ZEROS.                        
033400 77 WS-EDIT-MIN             PIC Z9    VALUE ZEROS.                        
033500 77 WS-EDIT-MAX             PIC Z9    VALUE ZEROS.                        
033600*                                                                         
033700 PROCEDURE      DIVISION.                                                 
033800*================================================================*        
033900 000-00-INICIO              SECTION.                                      
034000*================================================================*        
034100     MOVE 'STATEMENT.TXT'   TO WS-RUN-SOURCE-NAME.                        
034200     PERFORM 001-00-ABRIR-ARQUIVOS.                                       
034300     PERFORM 002-00-CARREGAR-TABELA-CORTE.                                
034400     PERFORM 003-00-LER-LINHA.                                            
034500     PERFORM 004-00-TRATAR                                                
034600         UNTIL FS-KEMIN  EQUAL '10'.                                      
034700     PERFORM 005-00-CALCULAR-ESTATISTICAS.                                
034800     PERFORM 006-00-GRAVAR-RELATORIO.                                     
034900     PERFORM 007-00-GRAVAR-HISTORICO.                                     
035000     PERFORM 008-00-DISPOR-ARQUIVO.                                       
035100     PERFORM 009-00-FECHAR-ARQUIVOS.                                      
035200     STOP RUN.                                                            
035300*================================================================*        
035400 001-00-ABRIR-ARQUIVOS      SECTION.                                      
035500*================================================================*        
035600     MOVE FS-ABERTURA       TO FS-OPERACAO.                               
035700     OPEN INPUT  KEMIN                                                    
035800          OUTPUT KEMRPT.                                                  
035900     PERFORM 001-01-FS-KEMIN.                                             
036000     PERFORM 001-02-FS-KEMRPT.                                            
036100     OPEN EXTEND KEMHST.                                                  
036200     IF FS-KEMHST EQUAL '05' OR '35'                                      
036300         OPEN OUTPUT KEMHST.                                              
036400     PERFORM 001-03-FS-KEMHST.                                            
036500     OPEN EXTEND KEMARC.                                                  
036600     IF FS-KEMARC EQUAL '05' OR '35'                                      
036700         OPEN OUTPUT KEMARC.                                              
036800     PERFORM 001-04-FS-KEMARC.                                            
036900 001-00-FIM.                EXIT.                                         
037000*================================================================*        
037100 001-01-FS-KEMIN             SECTION.                                     
037200*================================================================*        
037300     MOVE 'KEMIN   '        TO FS-ARQUIVO.                                
037400     MOVE FS-KEMIN          TO FS-COD-STATUS.                             
037500     IF FS-KEMIN NOT EQUAL '00' AND '10'                                  
037600         PERFORM 900-00-ERRO.                                             
037700 001-01-FIM.                EXIT.                                         
037800*================================================================*        
037900 001-02-FS-KEMRPT            SECTION.                                     
038000*================================================================*        
038100     MOVE 'KEMRPT  '        TO FS-ARQUIVO.                                
038200     MOVE FS-KEMRPT         TO FS-COD-STATUS.                             
038300     IF FS-KEMRPT NOT EQUAL '00' AND '10'                                 
038400         PERFORM 900-00-ERRO.                                             
038500 001-02-FIM.                EXIT.                                         
038600*================================================================*        
038700 001-03-FS-KEMHST             SECTION.                                    
038800*================================================================*        
038900     MOVE 'KEMHST  '        TO FS-ARQUIVO.                                
039000     MOVE FS-KEMHST         TO FS-COD-STATUS.                             
039100     IF FS-KEMHST NOT EQUAL '00' AND '10'                                 
039200         PERFORM 900-00-ERRO.                                             
039300 001-03-FIM.                EXIT.                                         
039400*================================================================*        
039500 001-04-FS-KEMARC             SECTION.                                    
039600*================================================================*        
039700     MOVE 'KEMARC  '        TO FS-ARQUIVO.                                
039800     MOVE FS-KEMARC         TO FS-COD-STATUS.                             
039900     IF FS-KEMARC NOT EQUAL '00' AND '10'                                 
040000         PERFORM 900-00-ERRO.                                             
040100 001-04-FIM.                EXIT.                                         
040200*================================================================*        
040300 002-00-CARREGAR-TABELA-CORTE SECTION.                                    
040400*================================================================*        
040500*    U7 - STATIC COURT CONFIGURATION TABLE.  KEM/SEA/TAC ARE THE          
040600*    ONLY ENTRIES LOADED TODAY; THE REMAINING SLOTS STAY UNUSED           
040700*    UNTIL A NEW COURT IS ONBOARDED - CR-0742.                    CR0742  
040800*                                                                         
040900     MOVE 3                 TO WS-COURT-CNT.                              
041000     MOVE 'KEM'              TO CT-COURT-CODE (1).                        
041100     MOVE 'Kirkland Court'   TO CT-COURT-NAME (1).                        
041200     MOVE 'Kirkland Equipment Management'                                 
041300                             TO CT-COURT-FULL-NAME (1).                   
041400     MOVE 'Y'                TO CT-ENABLED-FLAG (1).                      
041500     MOVE 09                 TO CT-MIN-DIGITS (1).                        
041600     MOVE 13                 TO CT-MAX-DIGITS (1).                        
041700     MOVE 'KEM'              TO CT-PREFIX (1).                            
041800     MOVE 'Y'                TO CT-ALLOW-ALNUM (1).                       
041900     MOVE 0365               TO CT-RETENTION-DAYS (1).                    
042000     MOVE 'SEA'              TO CT-COURT-CODE (2).                        
042100     MOVE 'Seattle Court'    TO CT-COURT-NAME (2).                        
042200     MOVE 'Seattle Equipment Management'                                  
042300                             TO CT-COURT-FULL-NAME (2).                   
042400     MOVE 'Y'                TO CT-ENABLED-FLAG (2).                      
042500     MOVE 09                 TO CT-MIN-DIGITS (2).                        
042600     MOVE 13                 TO CT-MAX-DIGITS (2).                        
042700     MOVE 'SEA'              TO CT-PREFIX (2).                            
042800     MOVE 'Y'                TO CT-ALLOW-ALNUM (2).                       
042900     MOVE 0365               TO CT-RETENTION-DAYS (2).                    
043000     MOVE 'TAC'              TO CT-COURT-CODE (3).                        
043100     MOVE 'Tacoma Court'     TO CT-COURT-NAME (3).                        
043200     MOVE 'Tacoma Equipment Management'                                   
043300                             TO CT-COURT-FULL-NAME (3).                   
043400     MOVE 'Y'                TO CT-ENABLED-FLAG (3).                      
043500     MOVE 09                 TO CT-MIN-DIGITS (3).                        
043600     MOVE 13                 TO CT-MAX-DIGITS (3).                        
043700     MOVE 'TAC'              TO CT-PREFIX (3).                            
043800     MOVE 'Y'                TO CT-ALLOW-ALNUM (3).                       
043900     MOVE 0365               TO CT-RETENTION-DAYS (3).                    
044000     MOVE 1                  TO WS-ACTIVE-CT-IX.                          
044100     MOVE 1                  TO WS-CX.                                    
044200     PERFORM 002-01-ACHAR-CORTE THRU 002-01-FIM                           
044300         UNTIL WS-CX GREATER WS-COURT-CNT.                                
044400 002-00-FIM.                EXIT.                                         
044500*================================================================*        
044600 002-01-ACHAR-CORTE          SECTION.                                     
044700*================================================================*        
044800     IF CT-COURT-CODE (WS-CX) EQUAL WS-RUN-COURT-CODE                     
044900         SET WS-ACTIVE-CT-IX TO WS-CX                                     
045000     END-IF.                                                              
045100     ADD 1 TO WS-CX.                                                      
045200 002-01-FIM.                EXIT.                                         
045300*================================================================*        
045400 003-00-LER-LINHA            SECTION.                                     
045500*================================================================*        
045600     MOVE FS-LEITURA        TO FS-OPERACAO.                               
045700     READ KEMIN.                                                          
045800     IF FS-KEMIN NOT EQUAL '10'                                           
045900         PERFORM 001-01-FS-KEMIN                                          
046000         ADD 1 TO WS-LINE-NO.                                             
046100 003-00-FIM.                EXIT.                                         
046200*================================================================*        
046300 004-00-TRATAR               SECTION.                                     
046400*================================================================*        
046500*    U3 - PER-LINE DISPATCH.  BLANK LINES ADVANCE TO THE NEXT             
046600*    LINE BUT PRODUCE NO RESULT ROW AND DO NOT COUNT AS TOTAL             
046700*    LINES - CR-0420.                                             CR0420  
046800*                                                                         
046900     IF KEMIN-RAW-LINE EQUAL SPACES                                       
047000         PERFORM 003-00-LER-LINHA                                         
047100     ELSE                                                                 
047200         PERFORM 004-01-EXTRAIR-ID                                        
047300         IF ID-WAS-FOUND                                                  
047400             PERFORM 004-02-VALIDAR-DIGITOS                               
047500         ELSE                                                             
047600             MOVE SPACES          TO WS-DOC-ID-RAW                        
047700             MOVE SPACES          TO WS-DOC-DIGITS                        
047800             MOVE ZEROS           TO WS-DIGITS-COUNT                      
047900             SET RESULT-IS-VALID  TO TRUE                                 
048000             STRING 'not_a_' DELIMITED BY SIZE                            
048100                    WS-RUN-COURT-CODE DELIMITED BY SIZE                   
048200                    '_line' DELIMITED BY SIZE                             
048300                    INTO WS-FAIL-REASON                                   
048400             SET RESULT-IS-DATA-LINE TO FALSE                             
048500         END-IF                                                           
048600         PERFORM 004-03-GRAVAR-DETALHE                                    
048700         PERFORM 003-00-LER-LINHA                                         
048800     END-IF.                                                              
048900 004-00-FIM.                EXIT.                                         
049000*================================================================*        
049100 004-01-EXTRAIR-ID           SECTION.                                     
049200*================================================================*        
049300*    U1 - TAB-SEPARATED FORM TRIED FIRST, SPACE-SEPARATED FORM            
049400*    AS THE FALLBACK - CR-0142.                                           
049500*                                                                         
049600     MOVE 'N'                TO WS-HAS-TAB.                               
049700     MOVE 'N'                TO WS-ID-FOUND.                              
049800     MOVE ZEROS              TO WS-TAB-CNT.                               
049900     MOVE SPACES             TO WS-PART1 WS-PART2.                        
050000     INSPECT KEMIN-RAW-LINE TALLYING WS-TAB-CNT                           
050100         FOR ALL WS-TAB-CHAR.                                             
050200     IF WS-TAB-CNT GREATER ZEROS                                          
050300         SET LINE-HAS-TAB TO TRUE.                                        
050400     IF LINE-HAS-TAB                                                      
050500         UNSTRING KEMIN-RAW-LINE DELIMITED BY WS-TAB-CHAR                 
050600             INTO WS-PART1 WS-PART2                                       
050700         END-UNSTRING                                                     
050800     ELSE                                                                 
050900         PERFORM 004-09-LTRIM-LINHA                                       
051000         UNSTRING WS-LINE-LTRIM DELIMITED BY ALL SPACE                    
051100             INTO WS-PART1 WS-PART2                                       
051200         END-UNSTRING                                                     
051300     END-IF.                                                              
051400     PERFORM 004-04-TRIM-PARTES.                                          
051500     MOVE WS-CMP-A            TO WS-CMP-B.                                
051600     INSPECT WS-CMP-B CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.        
051700     IF WS-CMP-B EQUAL WS-RUN-COURT-CODE                                  
051800         MOVE WS-PART2-TRIM   TO WS-DOC-ID-RAW                            
051900         SET ID-WAS-FOUND     TO TRUE                                     
052000     END-IF.                                                              
052100 004-01-FIM.                EXIT.                                         
052200*================================================================*        
052300 004-09-LTRIM-LINHA          SECTION.                                     
052400*================================================================*        
052500*    CR-0933 - STRIP ANY LEADING BLANKS FROM THE RAW LINE BEFORE          
052600*    THE SPACE-SEPARATED FALLBACK UNSTRINGS IT, SAME SCAN HABIT           
052700*    AS 004-05/004-06 - OTHERWISE THE ALL-SPACE DELIMITER EATS            
052800*    THE LEADING RUN AS ITS OWN FIELD AND THE COURT PREFIX COMES          
052900*    BACK IN WS-PART2 INSTEAD OF WS-PART1.                                
053000*                                                                         
053100     MOVE SPACES              TO WS-LINE-LTRIM.                           
053200     MOVE 1                   TO WS-LTRIM-IX.                             
053300     PERFORM 004-10-ACHAR-COL0 THRU 004-10-FIM                            
053400         UNTIL WS-LTRIM-IX GREATER 198                                    
053500            OR KEMIN-RAW-LINE (WS-LTRIM-IX:1) NOT EQUAL SPACE.            
053600     IF WS-LTRIM-IX NOT GREATER 198                                       
053700         MOVE KEMIN-RAW-LINE (WS-LTRIM-IX:) TO WS-LINE-LTRIM              
053800     END-IF.                                                              
053900 004-09-FIM.                EXIT.                                         
054000*================================================================*        
054100 004-10-ACHAR-COL0           SECTION.                                     
054200*================================================================*        
054300     ADD 1 TO WS-LTRIM-IX.                                                
054400 004-10-FIM.                EXIT.                                         
054500*================================================================*        
054600 004-04-TRIM-PARTES          SECTION.                                     
054700*================================================================*        
054800*    LEFT-TRIM WS-PART1/WS-PART2 BY HAND - CR-0890 - SCAN FOR             
054900*    THE FIRST NON-BLANK COLUMN AND REFERENCE-MODIFY FROM THERE           
055000*    RATHER THAN CALLING THE TRIM FUNCTION.                               
055100*                                                                         
055200     MOVE SPACES              TO WS-PART1-TRIM WS-CMP-A.                  
055300     MOVE 1                   TO WS-TRIM-IX.                              
055400     PERFORM 004-05-ACHAR-COL1 THRU 004-05-FIM                            
055500         UNTIL WS-TRIM-IX GREATER 30                                      
055600            OR WS-PART1 (WS-TRIM-IX:1) NOT EQUAL SPACE.                   
055700     IF WS-TRIM-IX NOT GREATER 30                                         
055800         MOVE WS-PART1 (WS-TRIM-IX:) TO WS-PART1-TRIM                     
055900     END-IF.                                                              
056000     MOVE WS-PART1-TRIM        TO WS-CMP-A.                               
056100     MOVE SPACES               TO WS-PART2-TRIM.                          
056200     MOVE 1                    TO WS-TRIM-IX.                             
056300     PERFORM 004-06-ACHAR-COL2 THRU 004-06-FIM                            
056400         UNTIL WS-TRIM-IX GREATER 198                                     
056500            OR WS-PART2 (WS-TRIM-IX:1) NOT EQUAL SPACE.                   
056600     IF WS-TRIM-IX NOT GREATER 198                                        
056700         MOVE WS-PART2 (WS-TRIM-IX:) TO WS-PART2-TRIM                     
056800     END-IF.                                                              
056900 004-04-FIM.                EXIT.                                         
057000*================================================================*        
057100 004-05-ACHAR-COL1           SECTION.                                     
057200*================================================================*        
057300     ADD 1 TO WS-TRIM-IX.                                                 
057400 004-05-FIM.                EXIT.                                         
057500*================================================================*        
057600 004-06-ACHAR-COL2           SECTION.                                     
057700*================================================================*        
057800     ADD 1 TO WS-TRIM-IX.                                                 
057900 004-06-FIM.                EXIT.                                         
058000*================================================================*        
058100 004-02-VALIDAR-DIGITOS      SECTION.                                     
058200*================================================================*        
058300*    U2 - DIGIT-RANGE RULE.  WHEN ALLOW-ALNUM IS N, ANY                   
058400*    NON-DIGIT CHARACTER IN THE ID FAILS THE LINE OUTRIGHT -              
058500*    CR-0299.  DIGITS ARE EXTRACTED IN THE ORDER THEY APPEAR -            
058600*    CR-0920.                                                             
058700*                                                                         
058800     MOVE SPACES              TO WS-DOC-DIGITS.                           
058900     MOVE ZEROS               TO WS-DIGITS-COUNT.                         
059000     MOVE SPACES              TO WS-FAIL-REASON.                          
059100     SET RESULT-IS-VALID      TO TRUE.                                    
059200     SET RESULT-IS-DATA-LINE  TO TRUE.                                    
059300     IF NOT CT-ALNUM-ALLOWED (WS-ACTIVE-CT-IX)                            
059400         MOVE 1 TO WS-SCAN-IX                                             
059500         PERFORM 004-07-CHECAR-NUMERICO THRU 004-07-FIM                   
059600             UNTIL WS-SCAN-IX GREATER 30.                                 
059700     IF WS-FAIL-REASON EQUAL SPACES                                       
059800         MOVE 1 TO WS-SCAN-IX                                             
059900         PERFORM 004-08-EXTRAIR-DIGITO THRU 004-08-FIM                    
060000             UNTIL WS-SCAN-IX GREATER 30                                  
060100         IF WS-DIGITS-COUNT EQUAL ZEROS                                   
060200             MOVE 'no_digits_found' TO WS-FAIL-REASON                     
060300             MOVE 'INVALID' TO WS-IS-VALID                                
060400         ELSE                                                             
060500             IF WS-DIGITS-COUNT LESS                                      
060600                CT-MIN-DIGITS (WS-ACTIVE-CT-IX)                           
060700                OR WS-DIGITS-COUNT GREATER                                
060800                   CT-MAX-DIGITS (WS-ACTIVE-CT-IX)                        
060900                 MOVE 'digit_count_out_of_range'                          
061000                   TO WS-FAIL-REASON                                      
061100                 MOVE 'INVALID' TO WS-IS-VALID                            
061200             END-IF                                                       
061300         END-IF                                                           
061400     END-IF.                                                              
061500 004-02-FIM.                EXIT.                                         
061600*================================================================*        
061700 004-07-CHECAR-NUMERICO      SECTION.                                     
061800*================================================================*        
061900     MOVE WS-DOC-ID-RAW (WS-SCAN-IX:1) TO WS-SCAN-CHAR.                   
062000     IF WS-SCAN-CHAR NOT EQUAL SPACE                                      
062100        AND WS-SCAN-CHAR NOT NUMERIC                                      
062200         MOVE 'non_numeric_characters' TO WS-FAIL-REASON                  
062300         MOVE 'INVALID' TO WS-IS-VALID                                    
062400     END-IF.                                                              
062500     ADD 1 TO WS-SCAN-IX.                                                 
062600 004-07-FIM.                EXIT.                                         
062700*================================================================*        
062800 004-08-EXTRAIR-DIGITO       SECTION.                                     
062900*================================================================*        
063000     MOVE WS-DOC-ID-RAW (WS-SCAN-IX:1) TO WS-SCAN-CHAR.                   
063100     IF WS-SCAN-CHAR IS NUMERIC                                           
063200         ADD 1 TO WS-DIGITS-COUNT                                         
063300         IF WS-DIGITS-COUNT LESS 16                                       
063400             MOVE WS-SCAN-CHAR                                            
063500               TO WS-DOC-DIGITS (WS-DIGITS-COUNT:1)                       
063600         END-IF                                                           
063700     END-IF.                                                              
063800     ADD 1 TO WS-SCAN-IX.                                                 
063900 004-08-FIM.                EXIT.                                         
064000*================================================================*        
064100 004-03-GRAVAR-DETALHE       SECTION.                                     
064200*================================================================*        
064300*    U4 - HEADER SAFEGUARD.  A LINE ONLY COUNTS AS A TRUE DATA            
064400*    LINE WHEN THE COURT PREFIX MATCHED, AT LEAST ONE DIGIT WAS           
064500*    FOUND, AND THE ID TOKEN ITSELF IS NOT BLANK - CR-0475.       CR0475  
064600*                                                                         
064700     IF NOT ID-WAS-FOUND                                                  
064800        OR WS-DIGITS-COUNT EQUAL ZEROS                                    
064900        OR WS-DOC-ID-RAW EQUAL SPACES                                     
065000         SET RESULT-IS-DATA-LINE TO FALSE.                                
065100     ADD 1 TO ST-TOTAL-LINES.                                             
065200     IF RESULT-IS-DATA-LINE                                               
065300         ADD 1 TO ST-DATA-LINES                                           
065400         IF RESULT-IS-VALID                                               
065500             ADD 1 TO ST-VALID-LINES                                      
065600         ELSE                                                             
065700             ADD 1 TO ST-FAILED-LINES                                     
065800         END-IF                                                           
065900     END-IF.                                                              
066000*    EACH DETAIL ROW IS WRITTEN AS SOON AS IT IS PRODUCED SO THE          
066100*    REPORT PRESERVES INPUT ORDER WITHOUT BUFFERING THE WHOLE             
066200*    FILE IN WORKING-STORAGE - CR-0601.                           CR0601  
066300     PERFORM 006-01-FORMATAR-DETALHE.                                     
066400     WRITE REG-KEMRPT FROM DET001.                                        
066500     PERFORM 001-02-FS-KEMRPT.                                            
066600 004-03-FIM.                EXIT.                                         
066700*================================================================*        
066800 005-00-CALCULAR-ESTATISTICAS SECTION.                                    
066900*================================================================*        
067000*    U4 - FINAL SUMMARY AFTER END OF FILE.                                
067100*                                                                         
067200     COMPUTE ST-INFO-LINES = ST-TOTAL-LINES - ST-DATA-LINES.              
067300     IF ST-DATA-LINES EQUAL ZEROS                                         
067400         MOVE ZEROS          TO ST-SUCCESS-RATE                           
067500         MOVE 'failed'       TO ST-VALIDATION-STAT                        
067600     ELSE                                                                 
067700         COMPUTE WS-RATE-NUMER = ST-VALID-LINES * 1000                    
067800         COMPUTE WS-RATE-WORK ROUNDED =                                   
067900                 WS-RATE-NUMER / ST-DATA-LINES                            
068000         COMPUTE ST-SUCCESS-RATE ROUNDED =                                
068100                 WS-RATE-WORK / 10                                        
068200         IF ST-FAILED-LINES EQUAL ZEROS                                   
068300             MOVE 'passed'    TO ST-VALIDATION-STAT                       
068400         ELSE                                                             
068500             MOVE 'failed'    TO ST-VALIDATION-STAT                       
068600         END-IF                                                           
068700     END-IF.                                                              
068800 005-00-FIM.                EXIT.                                         
068900*================================================================*        
069000 006-00-GRAVAR-RELATORIO     SECTION.                                     
069100*================================================================*        
069200*    U5 - HEADER BLOCK, SUMMARY STATISTICS BLOCK, COLUMN HEADER           
069300*    ROW, FOOTER.  DETAIL ROWS WERE ALREADY WRITTEN AS SOON AS            
069400*    THEY WERE PRODUCED - SEE 004-03.                                     
069500*                                                                         
069600     ACCEPT WS-CDT-DATE8  FROM DATE YYYYMMDD.                             
069700     ACCEPT WS-CDT-TIME8  FROM TIME.                                      
069800     MOVE WS-CDT-D8-YYYY  TO WS-CDT-YYYY.                                 
069900     MOVE WS-CDT-D8-MM    TO WS-CDT-MM.                                   
070000     MOVE WS-CDT-D8-DD    TO WS-CDT-DD.                                   
070100     MOVE WS-CDT-T8-HH    TO WS-CDT-HH.                                   
070200     MOVE WS-CDT-T8-MIN   TO WS-CDT-MIN.                                  
070300     MOVE WS-CDT-T8-SS    TO WS-CDT-SS.                                   
070400     STRING WS-CDT-YYYY DELIMITED BY SIZE                                 
070500            WS-CDT-MM   DELIMITED BY SIZE                                 
070600            WS-CDT-DD   DELIMITED BY SIZE                                 
070700            WS-CDT-HH   DELIMITED BY SIZE                                 
070800            WS-CDT-MIN  DELIMITED BY SIZE                                 
070900            WS-CDT-SS   DELIMITED BY SIZE                                 
071000            INTO WS-PROCESSED-AT                                          
071100     END-STRING.                                                          
071200     STRING WS-CDT-YYYY DELIMITED BY SIZE                                 
071300            '-'         DELIMITED BY SIZE                                 
071400            WS-CDT-MM   DELIMITED BY SIZE                                 
071500            '-'         DELIMITED BY SIZE                                 
071600            WS-CDT-DD   DELIMITED BY SIZE                                 
071700            ' '         DELIMITED BY SIZE                                 
071800            WS-CDT-HH   DELIMITED BY SIZE                                 
071900            ':'         DELIMITED BY SIZE                                 
072000            WS-CDT-MIN  DELIMITED BY SIZE                                 
072100            ':'         DELIMITED BY SIZE                                 
072200            WS-CDT-SS   DELIMITED BY SIZE                                 
072300            INTO WS-GEN-DATE-TIME                                         
072400     END-STRING.                                                          
072500     MOVE SPACES TO CAB001.                                               
072600     STRING '# Court Validation Report' DELIMITED BY SIZE                 
072700            INTO CAB001                                                   
072800     END-STRING.                                                          
072900     WRITE REG-KEMRPT FROM CAB001.                                        
073000     PERFORM 001-02-FS-KEMRPT.                                            
073100     MOVE SPACES TO CAB002.                                               
073200     STRING '# Court: ' DELIMITED BY SIZE                                 
073300            WS-RUN-COURT-CODE DELIMITED BY SIZE                           
073400            ' - ' DELIMITED BY SIZE                                       
073500            CT-COURT-FULL-NAME (WS-ACTIVE-CT-IX) DELIMITED BY SIZE        
073600            INTO CAB002                                                   
073700     END-STRING.                                                          
073800     WRITE REG-KEMRPT FROM CAB002.                                        
073900     PERFORM 001-02-FS-KEMRPT.                                            
074000     MOVE SPACES TO CAB003.                                               
074100     STRING '# Source File: ' DELIMITED BY SIZE                           
074200            WS-RUN-SOURCE-NAME DELIMITED BY SIZE                          
074300            INTO CAB003                                                   
074400     END-STRING.                                                          
074500     WRITE REG-KEMRPT FROM CAB003.                                        
074600     PERFORM 001-02-FS-KEMRPT.                                            
074700     MOVE SPACES TO CAB004.                                               
074800     STRING '# Generated: ' DELIMITED BY SIZE                             
074900            WS-GEN-DATE-TIME DELIMITED BY SIZE                            
075000            INTO CAB004                                                   
075100     END-STRING.                                                          
075200     WRITE REG-KEMRPT FROM CAB004.                                        
075300     PERFORM 001-02-FS-KEMRPT.                                            
075400     MOVE SPACES TO CAB005.                                               
075500     IF ST-STATUS-PASSED                                                  
075600         STRING '# Status: PASSED' DELIMITED BY SIZE INTO CAB005          
075700         END-STRING                                                       
075800     ELSE                                                                 
075900         STRING '# Status: FAILED' DELIMITED BY SIZE INTO CAB005          
076000         END-STRING                                                       
076100     END-IF.                                                              
076200     WRITE REG-KEMRPT FROM CAB005.                                        
076300     PERFORM 001-02-FS-KEMRPT.                                            
076400     MOVE SPACES TO REG-KEMRPT.                                           
076500     WRITE REG-KEMRPT.                                                    
076600     PERFORM 001-02-FS-KEMRPT.                                            
076700     MOVE SPACES TO CAB006.                                               
076800     STRING '# COURT SUMMARY STATISTICS' DELIMITED BY SIZE                
076900            INTO CAB006                                                   
077000     END-STRING.                                                          
077100     WRITE REG-KEMRPT FROM CAB006.                                        
077200     PERFORM 001-02-FS-KEMRPT.                                            
077300     MOVE SPACES TO CAB007.                                               
077400     MOVE ST-SUCCESS-RATE TO WS-EDIT-RATE.                                
077500     STRING '# ' DELIMITED BY SIZE                                        
077600            WS-RUN-COURT-CODE DELIMITED BY SIZE                           
077700            ' ' DELIMITED BY SIZE                                         
077800            CT-COURT-NAME (WS-ACTIVE-CT-IX) DELIMITED BY SIZE             
077900            '  Total=' DELIMITED BY SIZE                                  
078000            ST-TOTAL-LINES DELIMITED BY SIZE                              
078100            '  Lines Found=' DELIMITED BY SIZE                            
078200            ST-DATA-LINES DELIMITED BY SIZE                               
078300            '  Valid=' DELIMITED BY SIZE                                  
078400            ST-VALID-LINES DELIMITED BY SIZE                              
078500            '  Failed=' DELIMITED BY SIZE                                 
078600            ST-FAILED-LINES DELIMITED BY SIZE                             
078700            '  Success Rate: ' DELIMITED BY SIZE                          
078800            WS-EDIT-RATE DELIMITED BY SIZE                                
078900            '%' DELIMITED BY SIZE                                         
079000            INTO CAB007                                                   
079100     END-STRING.                                                          
079200     WRITE REG-KEMRPT FROM CAB007.                                        
079300     PERFORM 001-02-FS-KEMRPT.                                            
079400     MOVE SPACES TO REG-KEMRPT.                                           
079500     WRITE REG-KEMRPT.                                                    
079600     PERFORM 001-02-FS-KEMRPT.                                            
079700     MOVE SPACES TO CAB008.                                               
079800     STRING '# DETAILED VALIDATION RESULTS' DELIMITED BY SIZE             
079900            INTO CAB008                                                   
080000     END-STRING.                                                          
080100     WRITE REG-KEMRPT FROM CAB008.                                        
080200     PERFORM 001-02-FS-KEMRPT.                                            
080300     MOVE SPACES TO CAB009.                                               
080400     STRING 'court_code,court_name,line_number,'                          
080500            DELIMITED BY SIZE                                             
080600            WS-RUN-COURT-CODE DELIMITED BY SIZE                           
080700            '_id_raw,' DELIMITED BY SIZE                                  
080800            WS-RUN-COURT-CODE DELIMITED BY SIZE                           
080900            '_digits,digits_count,is_valid,fail_reason,'                  
081000            DELIMITED BY SIZE                                             
081100            'validation_details,raw_line' DELIMITED BY SIZE               
081200            INTO CAB009                                                   
081300     END-STRING.                                                          
081400     WRITE REG-KEMRPT FROM CAB009.                                        
081500     PERFORM 001-02-FS-KEMRPT.                                            
081600     MOVE SPACES TO REG-KEMRPT.                                           
081700     WRITE REG-KEMRPT.                                                    
081800     PERFORM 001-02-FS-KEMRPT.                                            
081900     MOVE SPACES TO TOT001.                                               
082000     STRING '# END OF REPORT' DELIMITED BY SIZE INTO TOT001               
082100     END-STRING.                                                          
082200     WRITE REG-KEMRPT FROM TOT001.                                        
082300     PERFORM 001-02-FS-KEMRPT.                                            
082400     MOVE SPACES TO TOT002.                                               
082500     STRING '# Report Generated by Court Validator v2.0 for '             
082600            DELIMITED BY SIZE                                             
082700            CT-COURT-FULL-NAME (WS-ACTIVE-CT-IX) DELIMITED BY SIZE        
082800            INTO TOT002                                                   
082900     END-STRING.                                                          
083000     WRITE REG-KEMRPT FROM TOT002.                                        
083100     PERFORM 001-02-FS-KEMRPT.                                            
083200 006-00-FIM.                EXIT.                                         
083300*================================================================*        
083400 006-01-FORMATAR-DETALHE     SECTION.                                     
083500*================================================================*        
083600*    BUILD ONE COLUMNAR CSV-STYLE DETAIL ROW - CR-0601.           CR0601  
083700*                                                                         
083800     PERFORM 006-02-DETALHE-TEXTO.                                        
083900     MOVE SPACES TO DET001.                                               
084000     STRING WS-RUN-COURT-CODE DELIMITED BY SIZE                           
084100            ',' DELIMITED BY SIZE                                         
084200            CT-COURT-NAME (WS-ACTIVE-CT-IX) DELIMITED BY SIZE             
084300            ',' DELIMITED BY SIZE                                         
084400            WS-LINE-NO DELIMITED BY SIZE                                  
084500            ',' DELIMITED BY SIZE                                         
084600            WS-DOC-ID-RAW DELIMITED BY SIZE                               
084700            ',' DELIMITED BY SIZE                                         
084800            WS-DOC-DIGITS DELIMITED BY SIZE                               
084900            ',' DELIMITED BY SIZE                                         
085000            WS-DIGITS-COUNT DELIMITED BY SIZE                             
085100            ',' DELIMITED BY SIZE                                         
085200            WS-IS-VALID DELIMITED BY SIZE                                 
085300            ',' DELIMITED BY SIZE                                         
085400            WS-FAIL-REASON DELIMITED BY SIZE                              
085500            ',' DELIMITED BY SIZE                                         
085600            WS-DETAILS-TEXT DELIMITED BY SIZE                             
085700            ',' DELIMITED BY SIZE                                         
085800            KEMIN-RAW-LINE DELIMITED BY SIZE                              
085900            INTO DET001                                                   
086000     END-STRING.                                                          
086100 006-01-FIM.                EXIT.                                         
086200*================================================================*        
086300 006-02-DETALHE-TEXTO        SECTION.                                     
086400*================================================================*        
086500*    VALIDATION-DETAILS TEXT PER FAIL REASON.                             
086600*                                                                         
086700     MOVE SPACES TO WS-DETAILS-TEXT.                                      
086800     IF RESULT-IS-VALID                                                   
086900         CONTINUE                                                         
087000     ELSE                                                                 
087100         EVALUATE WS-FAIL-REASON                                          
087200             WHEN 'digit_count_out_of_range'                              
087300                 MOVE CT-MIN-DIGITS (WS-ACTIVE-CT-IX)                     
087400                   TO WS-EDIT-MIN                                         
087500                 MOVE CT-MAX-DIGITS (WS-ACTIVE-CT-IX)                     
087600                   TO WS-EDIT-MAX                                         
087700                 STRING 'Required: ' DELIMITED BY SIZE                    
087800                        WS-EDIT-MIN  DELIMITED BY SIZE                    
087900                        '-'          DELIMITED BY SIZE                    
088000                        WS-EDIT-MAX  DELIMITED BY SIZE                    
088100                        ' digits'    DELIMITED BY SIZE                    
088200                        INTO WS-DETAILS-TEXT                              
088300                 END-STRING                                               
088400             WHEN 'no_digits_found'                                       
088500                 MOVE 'No Digits Found' TO WS-DETAILS-TEXT                
088600             WHEN 'non_numeric_characters'                                
088700                 MOVE 'Non Numeric Characters' TO WS-DETAILS-TEXT         
088800             WHEN OTHER                                                   
088900                 STRING 'Not a ' DELIMITED BY SIZE                        
089000                        WS-RUN-COURT-CODE DELIMITED BY SIZE               
089100                        ' document line' DELIMITED BY SIZE                
089200                        INTO WS-DETAILS-TEXT                              
089300                 END-STRING                                               
089400         END-EVALUATE                                                     
089500     END-IF.                                                              
089600 006-02-FIM.                EXIT.                                         
089700*================================================================*        
089800 007-00-GRAVAR-HISTORICO     SECTION.                                     
089900*================================================================*        
090000*    U8 STEP 1 / R5 - ONE PROCESSING HISTORY RECORD PER RUN -             
090100*    CR-0512.                                                     CR0512  
090200*                                                                         
090300     MOVE SPACES                TO REG-KEMHST.                            
090400     MOVE WS-RUN-SOURCE-NAME    TO KH-FILE-NAME.                          
090500     MOVE WS-PROCESSED-AT       TO KH-PROCESSED-AT.                       
090600     MOVE ST-VALIDATION-STAT    TO KH-VALIDATION-STAT.                    
090700     MOVE ST-TOTAL-LINES        TO KH-TOTAL-LINES.                        
090800     MOVE ST-DATA-LINES         TO KH-DATA-LINES.                         
090900     MOVE ST-VALID-LINES        TO KH-VALID-LINES.                        
091000     MOVE ST-FAILED-LINES       TO KH-FAILED-LINES.                       
091100     MOVE ST-SUCCESS-RATE       TO KH-SUCCESS-RATE.                       
091200     MOVE WS-RUN-COURT-CODE     TO KH-COURT-CODE.                         
091300     WRITE REG-KEMHST.                                                    
091400     PERFORM 001-03-FS-KEMHST.                                            
091500 007-00-FIM.                EXIT.                                         
091600*================================================================*        
091700 008-00-DISPOR-ARQUIVO       SECTION.                                     
091800*================================================================*        
091900*    U9 - ARCHIVE NAME, RETENTION DATE, ARCHIVE TRACKING RECORD -         
092000*    CR-0311.                                                     CR0311  
092100*                                                                         
092200     IF ST-STATUS-PASSED                                                  
092300         MOVE 'passed'     TO WS-ARCHIVE-STATUS                           
092400     ELSE                                                                 
092500         MOVE 'failed'     TO WS-ARCHIVE-STATUS                           
092600     END-IF.                                                              
092700     MOVE SPACES           TO WS-ARCHIVE-NAME.                            
092800     STRING WS-RUN-COURT-CODE DELIMITED BY SIZE                           
092900            '_' DELIMITED BY SIZE                                         
093000            WS-PROCESSED-AT DELIMITED BY SIZE                             
093100            '_' DELIMITED BY SIZE                                         
093200            WS-ARCHIVE-STATUS DELIMITED BY SIZE                           
093300            '_' DELIMITED BY SIZE                                         
093400            WS-RUN-SOURCE-NAME DELIMITED BY SIZE                          
093500            INTO WS-ARCHIVE-NAME                                          
093600     END-STRING.                                                          
093700     PERFORM 008-01-CALCULAR-RETENCAO.                                    
093800     MOVE SPACES                TO REG-KEMARC.                            
093900     MOVE WS-RUN-COURT-CODE     TO KA-COURT-CODE.                         
094000     MOVE WS-RUN-SOURCE-NAME    TO KA-ORIGINAL-NAME.                      
094100     MOVE WS-ARCHIVE-NAME       TO KA-ARCHIVE-NAME.                       
094200     MOVE WS-ARCHIVE-STATUS     TO KA-ARCHIVE-STATUS.                     
094300     MOVE WS-RETENTION-DATE     TO KA-RETENTION-DATE.                     
094400     WRITE REG-KEMARC.                                                    
094500     PERFORM 001-04-FS-KEMARC.                                            
094600 008-00-FIM.                EXIT.                                         
094700*================================================================*        
094800 008-01-CALCULAR-RETENCAO    SECTION.                                     
094900*================================================================*        
095000*    RETENTION DATE = RUN DATE + COURT RETENTION-DAYS, ADDED ONE          
095100*    CALENDAR DAY AT A TIME SO MONTH/YEAR ROLLOVER AND LEAP YEARS         
095200*    ARE HANDLED CORRECTLY - CR-0388/CR-0699.                     CR0388  
095300*                                                                         
095400     MOVE WS-CDT-YYYY           TO RW-YYYY.                               
095500     MOVE WS-CDT-MM             TO RW-MM.                                 
095600     MOVE WS-CDT-DD             TO RW-DD.                                 
095700     MOVE CT-RETENTION-DAYS (WS-ACTIVE-CT-IX)                             
095800       TO WS-DAYS-REMAINING.                                              
095900     PERFORM 008-03-AVANCAR-UM-MES THRU 008-03-FIM                        
096000         UNTIL WS-DAYS-REMAINING EQUAL ZEROS.                             
096100     MOVE SPACES                TO WS-RETENTION-DATE.                     
096200     STRING RW-YYYY DELIMITED BY SIZE                                     
096300            '-'     DELIMITED BY SIZE                                     
096400            RW-MM   DELIMITED BY SIZE                                     
096500            '-'     DELIMITED BY SIZE                                     
096600            RW-DD   DELIMITED BY SIZE                                     
096700            INTO WS-RETENTION-DATE                                        
096800     END-STRING.                                                          
096900 008-01-FIM.                EXIT.                                         
097000*================================================================*        
097100 008-02-VERIFICAR-ANO-BISSEXTO SECTION.                                   
097200*================================================================*        
097300     MOVE 'N' TO WS-IS-LEAP-YEAR.                                         
097400     DIVIDE RW-YYYY BY 4 GIVING WS-LEAP-QUOT                              
097500            REMAINDER WS-LEAP-TEST.                                       
097600     IF WS-LEAP-TEST EQUAL ZEROS                                          
097700         DIVIDE RW-YYYY BY 100 GIVING WS-LEAP-QUOT                        
097800                REMAINDER WS-LEAP-TEST                                    
097900         IF WS-LEAP-TEST EQUAL ZEROS                                      
098000             DIVIDE RW-YYYY BY 400 GIVING WS-LEAP-QUOT                    
098100                    REMAINDER WS-LEAP-TEST                                
098200             IF WS-LEAP-TEST EQUAL ZEROS                                  
098300                 MOVE 'Y' TO WS-IS-LEAP-YEAR                              
098400             END-IF                                                       
098500         ELSE                                                             
098600             MOVE 'Y' TO WS-IS-LEAP-YEAR                                  
098700         END-IF                                                           
098800     END-IF.                                                              
098900 008-02-FIM.                EXIT.                                         
099000*================================================================*        
099100 008-03-AVANCAR-UM-MES       SECTION.                                     
099200*================================================================*        
099300*    ONE STEP OF THE CALENDAR-CORRECT DAY-ADD - CR-0388/CR-0699.  CR0388  
099400*                                                                         
099500     PERFORM 008-02-VERIFICAR-ANO-BISSEXTO.                               
099600     EVALUATE RW-MM                                                       
099700         WHEN 01  WHEN 03  WHEN 05  WHEN 07                               
099800         WHEN 08  WHEN 10  WHEN 12                                        
099900             MOVE 31 TO WS-DAYS-IN-MONTH                                  
100000         WHEN 04  WHEN 06  WHEN 09  WHEN 11                               
100100             MOVE 30 TO WS-DAYS-IN-MONTH                                  
100200         WHEN 02                                                          
100300             IF YEAR-IS-LEAP                                              
100400                 MOVE 29 TO WS-DAYS-IN-MONTH                              
100500             ELSE                                                         
100600                 MOVE 28 TO WS-DAYS-IN-MONTH                              
100700             END-IF                                                       
100800     END-EVALUATE.                                                        
100900     COMPUTE WS-DAYS-THIS-STEP = WS-DAYS-IN-MONTH - RW-DD + 1.            
101000     IF WS-DAYS-THIS-STEP GREATER WS-DAYS-REMAINING                       
101100         ADD WS-DAYS-REMAINING TO RW-DD                                   
101200         MOVE ZEROS TO WS-DAYS-REMAINING                                  
101300     ELSE                                                                 
101400         SUBTRACT WS-DAYS-THIS-STEP FROM WS-DAYS-REMAINING                
101500         MOVE 1 TO RW-DD                                                  
101600         IF RW-MM EQUAL 12                                                
101700             MOVE 1 TO RW-MM                                              
101800             ADD 1 TO RW-YYYY                                             
101900         ELSE                                                             
102000             ADD 1 TO RW-MM                                               
102100         END-IF                                                           
102200     END-IF.                                                              
102300 008-03-FIM.                EXIT.                                         
102400*================================================================*        
102500 009-00-FECHAR-ARQUIVOS      SECTION.                                     
102600*================================================================*        
102700     MOVE FS-FECHAMENTO        TO FS-OPERACAO.                            
102800     CLOSE KEMIN                                                          
102900           KEMRPT                                                         
103000           KEMHST                                                         
103100           KEMARC.                                                        
103200     PERFORM 001-01-FS-KEMIN.                                             
103300     PERFORM 001-02-FS-KEMRPT.                                            
103400     PERFORM 001-03-FS-KEMHST.                                            
103500     PERFORM 001-04-FS-KEMARC.                                            
103600     DISPLAY 'KEMVAL01 - VALIDATION RUN COMPLETE FOR COURT '              
103700              WS-RUN-COURT-CODE.                                          
103800 009-00-FIM.                EXIT.                                         
103900*================================================================*        
104000 900-00-ERRO                 SECTION.                                     
104100*================================================================*        
104200     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO              
104300     DISPLAY '* FILE STATUS = ' FS-COD-STATUS                             
104400     DISPLAY '* PROGRAMA ENCERRADO'                                       
104500     STOP RUN.                                                            
104600 900-00-FIM.                EXIT.                                         
