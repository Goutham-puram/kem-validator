000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    KEMRTE01.                                                 
000300 AUTHOR.        D W PATTERSON.                                            
000400 INSTALLATION.  DISTRICT COURTS DATA CENTER.                              
000500 DATE-WRITTEN.  JUNE 1989.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*                                                                         
000900*----------------------------------------------------------------*        
001000* COURT ROUTER / CLASSIFIER.  WHEN AN INCOMING REPORT FILE DOES           
001100* NOT CARRY AN EXPLICIT COURT CODE THIS PROGRAM SCORES THE FILE           
001200* AGAINST EACH ENABLED COURT IN THE CONFIGURATION TABLE AND               
001300* PICKS A WINNER, OR SENDS THE FILE TO QUARANTINE WHEN NO COURT           
001400* SCORES HIGH ENOUGH OR THE TOP TWO ARE TOO CLOSE TO CALL.                
001500*----------------------------------------------------------------*        
001600*  CHANGE LOG                                                             
001700*----------------------------------------------------------------*        
001800* 890612 DWP  CR-0510  ORIGINAL PROGRAM.                          CR0510  
001900* 890803 DWP  CR-0522  ADDED PATH-MATCH SCORING SIGNAL.           CR0522  
002000* 891115 KMT  CR-0561  CONTENT-PREFIX SIGNAL, FIRST 100 LINES.    CR0561  
002100* 900227 KMT  CR-0588  VALID-LINE RATIO SIGNAL ADDED.             CR0588  
002200* 900904 DWP  CR-0609  DATE-RECENCY SIGNAL, CONFIGURABLE WINDOW.  CR0609  
002300* 901030 DWP  CR-0614  THRESHOLD/MARGIN DECISION RULE.            CR0614  
002400* 910416 KMT  CR-0647  QUARANTINE REPORT FOR UNKNOWN OUTCOMES.    CR0647  
002500* 920108 JBS  CR-0690  TOP-5 SCORE LIST ON QUARANTINE REPORT.     CR0690  
002600* 921119 JBS  CR-0715  WIDENED COURT TABLE TO TEN ENTRIES.        CR0715  
002700* 930502 DWP  CR-0733  SEA/TAC PATH PATTERNS ADDED TO TABLE.      CR0733  
002800* 940815 KMT  CR-0770  RATIO DENOMINATOR CORRECTED TO EXCLUDE     CR0770  
002900*                      COMMENT LINES (LEADING '#').                       
003000* 950627 JBS  CR-0802  PREVIEW TRUNCATED TO 1000 CHARACTERS.      CR0802  
003100* 960913 DWP  CR-0840  DEFAULT COURT KEM WHEN TABLE EMPTY.        CR0840  
003200* 971204 KMT  CR-0866  RECENCY WINDOW MADE PER-COURT, NOT GLOBAL. CR0866  
003300* 981103 JBS  CR-0881  YEAR 2000 READINESS - FOUR-DIGIT YEARS IN  CR0881  
003400*                      FILE-NAME DATE SCAN AND AGE ARITHMETIC.            
003500* 990226 DWP  CR-0885  YEAR 2000 READINESS - CONFIRMED CENTURY    CR0885  
003600*                      ROLLOVER IN RECENCY AGE COMPUTATION.               
003700* 000714 KMT  CR-0901  DASH AND UNDERSCORE DATE SEPARATORS BOTH   CR0901  
003800*                      RECOGNIZED IN FILE-NAME DATE SCAN.                 
003900* 020308 JBS  CR-0918  EXPLANATION TEXT WIDENED TO 120 BYTES.     CR0918  
004000* 040921 DWP  CR-0934  HARDENED AGAINST BLANK CONTROL RECORD.     CR0934  
004100* 070614 KMT  CR-0952  MINOR COMMENT CLEANUP, NO LOGIC CHANGE.    CR0952  
004200*----------------------------------------------------------------*        
004300*                                                                         
004400 ENVIRONMENT    DIVISION.                                                 
004500 INPUT-OUTPUT   SECTION.                                                  
004600 FILE-CONTROL.                                                            
004700*                                                                         
004800     SELECT KEMCTL          ASSIGN TO DISK                                
004900                            ORGANIZATION LINE SEQUENTIAL                  
005000                            ACCESS SEQUENTIAL                             
005100                            FILE STATUS FS-KEMCTL.                        
005200*                                                                         
005300     SELECT KEMIN           ASSIGN TO DISK                                
005400                            ORGANIZATION LINE SEQUENTIAL                  
005500                            ACCESS SEQUENTIAL                             
005600                            FILE STATUS FS-KEMIN.                         
005700*                                                                         
005800     SELECT KEMRES          ASSIGN TO DISK                                
005900                            ORGANIZATION LINE SEQUENTIAL                  
006000                            ACCESS SEQUENTIAL                             
006100                            FILE STATUS FS-KEMRES.                        
006200*                                                                         
006300     SELECT KEMQNT          ASSIGN TO DISK                                
006400                            ORGANIZATION LINE SEQUENTIAL                  
006500                            ACCESS SEQUENTIAL                             
006600                            FILE STATUS FS-KEMQNT.                        
006700*                                                                         
006800     SELECT KEMLDG          ASSIGN TO DISK                                
006900                            ORGANIZATION LINE SEQUENTIAL                  
007000                            ACCESS SEQUENTIAL                             
007100                            FILE STATUS FS-KEMLDG.                        
007200*                                                                         
007300 DATA           DIVISION.                                                 
007400 FILE           SECTION.                                                  
007500*                                                                         
007600*  KEMCTL CARRIES THE FILE-LEVEL METADATA THAT A DIRECTORY                
007700*  LISTING OR FTP STEP WOULD HAVE ALREADY COLLECTED UPSTREAM -            
007800*  NAME, PATH, SIZE AND MODIFIED TIME - ONE RECORD PER RUN.               
007900*                                                                         
008000 FD KEMCTL                                                                
008100     RECORD     CONTAINS    200 CHARACTERS                                
008200     RECORDING  MODE        IS F                                          
008300     LABEL      RECORD      IS STANDARD                                   
008400     DATA       RECORD      IS REG-KEMCTL.                                
008500 01 REG-KEMCTL.                                                           
008600    05 KC-FILE-NAME          PIC X(60).                                   
008700    05 KC-FILE-PATH          PIC X(80).                                   
008800    05 KC-FILE-SIZE          PIC 9(09).                                   
008900    05 KC-FILE-MTIME         PIC X(14).                                   
009000    05 FILLER                PIC X(37).                                   
009100*                                                                         
009200 FD KEMIN                                                                 
009300     RECORD     CONTAINS    200 CHARACTERS                                
009400     RECORDING  MODE        IS F                                          
009500     LABEL      RECORD      IS STANDARD                                   
009600     DATA       RECORD      IS REG-KEMIN.                                 
009700 01 REG-KEMIN.                                                            
009800    05 KR-RAW-LINE           PIC X(198).                                  
009900    05 FILLER                PIC X(02).                                   
010000 01 KR-QUICK-VIEW REDEFINES REG-KEMIN.                                    
010100    05 KR-FIRST-CHAR         PIC X(01).                                   
010200    05 FILLER                PIC X(199).                                  
010300*                                                                         
010400*  R6 - ROUTER SCORING RESULT, ONE RECORD PER FILE ROUTED.                
010500*                                                                         
010600 FD KEMRES                                                                
010700     RECORD     CONTAINS    200 CHARACTERS                                
010800     RECORDING  MODE        IS F                                          
010900     LABEL      RECORD      IS STANDARD                                   
011000     DATA       RECORD      IS REG-KEMRES.                                
011100 01 REG-KEMRES.                                                           
011200    05 KS-WINNER-CODE        PIC X(07).                                   
011300    05 KS-CONFIDENCE         PIC 9(03).                                   
011400    05 KS-COURT-SCORE        PIC 9(04) OCCURS 10 TIMES.                   
011500    05 KS-EXPLANATION        PIC X(120).                                  
011600    05 FILLER                PIC X(030).                                  
011700*                                                                         
011800 FD KEMQNT                                                                
011900     RECORD     CONTAINS    200 CHARACTERS                                
012000     RECORDING  MODE        IS F                                          
012100     LABEL      RECORD      IS STANDARD                                   
012200     DATA       RECORD      IS REG-KEMQNT.                                
012300 01 REG-KEMQNT.                                                           
012400    05 KQ-LINE               PIC X(198).                                  
012500    05 FILLER                PIC X(02).                                   
012600*                                                                         
012700*  KEMLDG - IDEMPOTENCY LEDGER.  ONE LINE PER FILE ALREADY                
012800*  ROUTED, KEYED ON PATH|SIZE|MTIME FROM THE CONTROL RECORD -             
012900*  CR-0963.  READ IN FULL AT STARTUP, APPENDED TO ONCE A NEW              
013000*  FILE CLEARS THE DUPLICATE CHECK.                                       
013100*                                                                         
013200 FD KEMLDG                                                                
013300     RECORD     CONTAINS    200 CHARACTERS                                
013400     RECORDING  MODE        IS F                                          
013500     LABEL      RECORD      IS STANDARD                                   
013600     DATA       RECORD      IS REG-KEMLDG.                                
013700 01 REG-KEMLDG.                                                           
013800    05 KL-IDEM-KEY            PIC X(105).                                 
013900    05 FILLER                 PIC X(095).                                 
014000*                                                                         
014100 WORKING-STORAGE SECTION.                                                 
014200*                                                                         
014300* FILE STATUS                                                             
014400*                                                                         
014500 77 FS-KEMCTL               PIC X(02) VALUE SPACES.                       
014600 77 FS-KEMIN                PIC X(02) VALUE SPACES.                       
014700 77 FS-KEMRES               PIC X(02) VALUE SPACES.                       
014800 77 FS-KEMQNT               PIC X(02) VALUE SPACES.                       
014900 77 FS-KEMLDG               PIC X(02) VALUE SPACES.                       
015000 77 FS-COD-STATUS           PIC X(02) VALUE SPACES.                       
015100 77 FS-ARQUIVO              PIC X(08) VALUE SPACES.                       
015200 77 FS-OPERACAO             PIC X(13) VALUE SPACES.                       
015300 77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.                
015400 77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.                 
015500 77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.                
015600 77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.              
015700*                                                                         
015800*  U7 - COURT CONFIGURATION TABLE - SAME KEM/SEA/TAC DEFAULTS             
015900*  AS THE VALIDATOR, WITH THREE ROUTER-ONLY EXTENSION FIELDS -            
016000*  CT-PATH-PATTERN/CT-PATH-LEN (SIGNAL 2) AND CT-RECENCY-DAYS             
016100*  (SIGNAL 5) - CR-0522/CR-0609/CR-0733.                          CR0522  
016200*                                                                         
016300 01 WS-COURT-TBL.                                                         
016400    05 WS-COURT-ENTRY OCCURS 10 TIMES INDEXED BY WS-CX.                   
016500       10 CT-COURT-CODE      PIC X(03).                                   
016600       10 CT-COURT-NAME      PIC X(20).                                   
016700       10 CT-COURT-FULL-NAME PIC X(40).                                   
016800       10 CT-ENABLED-FLAG    PIC X(01).                                   
016900          88 CT-IS-ENABLED           VALUE 'Y'.                           
017000       10 CT-MIN-DIGITS      PIC 9(02).                                   
017100       10 CT-MAX-DIGITS      PIC 9(02).                                   
017200       10 CT-PREFIX          PIC X(05).                                   
017300       10 CT-ALLOW-ALNUM     PIC X(01).                                   
017400          88 CT-ALNUM-ALLOWED        VALUE 'Y'.                           
017500       10 CT-RETENTION-DAYS  PIC 9(04).                                   
017600       10 CT-PATH-PATTERN    PIC X(20).                                   
017700       10 CT-PATH-LEN        PIC 9(02) COMP.                              
017800       10 CT-RECENCY-DAYS    PIC 9(04).                                   
017900       10 FILLER             PIC X(08).                                   
018000 77 WS-COURT-CNT            PIC 9(02) COMP VALUE ZEROS.                   
018100*                                                                         
018200*  PER-COURT SCORE ACCUMULATOR - U6 SIGNALS 1 THROUGH 5 KEPT              
018300*  SEPARATE SO THE EXPLANATION TEXT CAN NAME WHICH SIGNAL FIRED.          
018400*                                                                         
018500 01 WS-SCORE-TBL.                                                         
018600    05 WS-SCORE-ENTRY OCCURS 10 TIMES INDEXED BY WS-SX.                   
018700       10 SC-COURT-CODE      PIC X(03).                                   
018800       10 SC-SCORE-PREFIX    PIC 9(04) COMP VALUE ZEROS.                  
018900       10 SC-SCORE-PATH      PIC 9(04) COMP VALUE ZEROS.                  
019000       10 SC-SCORE-CONTENT   PIC 9(04) COMP VALUE ZEROS.                  
019100       10 SC-SCORE-RATIO     PIC 9(04) COMP VALUE ZEROS.                  
019200       10 SC-SCORE-RECENCY   PIC 9(04) COMP VALUE ZEROS.                  
019300       10 SC-TOTAL-SCORE     PIC 9(04) COMP VALUE ZEROS.                  
019400       10 SC-VALID-CNT       PIC 9(05) COMP VALUE ZEROS.                  
019500       10 SC-USED-FLAG       PIC X(01) VALUE 'N'.                         
019600          88 SC-ALREADY-PICKED       VALUE 'Y'.                           
019700       10 FILLER             PIC X(05).                                   
019800*                                                                         
019900 77 WS-TOTAL-NONBLANK       PIC 9(05) COMP VALUE ZEROS.                   
020000 77 WS-LINE-CNT             PIC 9(05) COMP VALUE ZEROS.                   
020100 77 WS-MATCH-IX             PIC 9(03) COMP VALUE ZEROS.                   
020200 77 WS-MATCH-LIMIT          PIC 9(03) COMP VALUE ZEROS.                   
020300 77 WS-MATCH-FOUND          PIC X     VALUE 'N'.                          
020400    88 PATH-WAS-MATCHED               VALUE 'Y'.                          
020500*                                                                         
020600*  RUN PARAMETERS AND CONTROL-RECORD WORK FIELDS.                         
020700*                                                                         
020800 77 WS-RUN-SOURCE-NAME      PIC X(60) VALUE SPACES.                       
020900 77 WS-RUN-SOURCE-PATH      PIC X(80) VALUE SPACES.                       
021000 77 WS-RUN-SOURCE-SIZE      PIC 9(09) VALUE ZEROS.                        
021100 77 WS-RUN-SOURCE-MTIME     PIC X(14) VALUE SPACES.                       
021200*                                                                         
021300*  U6 - IDEMPOTENCY KEY AND IN-MEMORY COPY OF THE LEDGER - ONE            
021400*  COMPOSITE PATH|SIZE|MTIME KEY PER FILE, CHECKED AGAINST THE            
021500*  LEDGER LOADED FROM KEMLDG SO THE SAME FILE IS NEVER ROUTED             
021600*  TWICE - CR-0963.                                                       
021700*                                                                         
021800 77 WS-RUN-IDEM-KEY          PIC X(105) VALUE SPACES.                     
021900 01 WS-LEDGER-TBL.                                                        
022000    05 WS-LEDGER-ENTRY OCCURS 200 TIMES                                   
022100                       INDEXED BY WS-LX  PIC X(105).                      
022200 77 WS-LEDGER-CNT           PIC 9(04) COMP VALUE ZEROS.                   
022300 77 WS-DUP-SWITCH           PIC X     VALUE 'N'.                          
022400    88 ALREADY-PROCESSED              VALUE 'Y'.                          
022500    88 NOT-ALREADY-PROCESSED          VALUE 'N'.                          
022600 77 WS-FILE-NAME-UC         PIC X(60) VALUE SPACES.                       
022700 77 WS-PATH-UC              PIC X(80) VALUE SPACES.                       
022800 77 WS-LOWER-ALPHA          PIC X(26)                                     
022900     VALUE 'abcdefghijklmnopqrstuvwxyz'.                                  
023000 77 WS-UPPER-ALPHA          PIC X(26)                                     
023100     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
023200*                                                                         
023300*  DIGIT-SCAN WORK FIELDS - ONE LINE AT A TIME, SHARED ACROSS             
023400*  THE PER-COURT RATIO TEST SO EACH LINE IS SCANNED ONCE.                 
023500*                                                                         
023600 77 WS-SCAN-IX              PIC 9(03) COMP VALUE ZEROS.                   
023700 77 WS-SCAN-CHAR            PIC X     VALUE SPACE.                        
023800 77 WS-LINE-DIGIT-CNT       PIC 9(03) COMP VALUE ZEROS.                   
023900 77 WS-LINE-IS-BLANK        PIC X     VALUE 'N'.                          
024000    88 LINE-IS-BLANK                  VALUE 'Y'.                          
024100 77 WS-LINE-IS-COMMENT      PIC X     VALUE 'N'.                          
024200    88 LINE-IS-COMMENT                VALUE 'Y'.                          
024300 77 WS-LINE-FIRST-COL       PIC 9(03) COMP VALUE ZEROS.                   
024400*                                                                         
024500*  FIRST-100-LINE BUFFER - SIGNAL 3 (CONTENT PREFIX) AND THE              
024600*  QUARANTINE-REPORT PREVIEW BOTH DRAW FROM IT - CR-0561/CR-0647. CR0561  
024700*                                                                         
024800 01 WS-LINE-BUF-TBL.                                                      
024900    05 WS-LINE-BUF OCCURS 100 TIMES PIC X(198).                           
025000    05 FILLER                PIC X(02).                                   
025100 77 WS-BUF-IX               PIC 9(03) COMP VALUE ZEROS.                   
025200*                                                                         
025300*  FILE-NAME DATE SCAN - SIGNAL 5 - RECOGNIZES YYYYMMDD,                  
025400*  YYYY-MM-DD AND YYYY_MM_DD - CR-0881/CR-0901.                   CR0881  
025500*                                                                         
025600 77 WS-DATE-SCAN-IX         PIC 9(02) COMP VALUE ZEROS.                   
025700 77 WS-HAS-FILE-DATE        PIC X     VALUE 'N'.                          
025800    88 FILE-DATE-FOUND                VALUE 'Y'.                          
025900 77 WS-FNAME-YYYY           PIC 9(04) VALUE ZEROS.                        
026000 77 WS-FNAME-MM             PIC 9(02) VALUE ZEROS.                        
026100 77 WS-FNAME-DD             PIC 9(02) VALUE ZEROS.                        
026200 77 WS-FILE-AGE-DAYS        PIC S9(06) COMP VALUE ZEROS.                  
026300 77 WS-CAND-8               PIC X(08) VALUE SPACES.                       
026400 01 WS-CAND-8-R REDEFINES WS-CAND-8.                                      
026500    05 WS-CAND-YYYY         PIC 9(04).                                    
026600    05 WS-CAND-MM           PIC 9(02).                                    
026700    05 WS-CAND-DD           PIC 9(02).                                    
026800 77 WS-CAND-SEP1            PIC X     VALUE SPACE.                        
026900 77 WS-CAND-SEP2            PIC X     VALUE SPACE.                        
027000*                                                                         
027100*  RUN DATE, READ ONCE FROM THE OPERATING SYSTEM - CR-0881 -      CR0881  
027200*  NO INTRINSIC FUNCTIONS USED ANYWHERE IN THIS PROGRAM.                  
027300*                                                                         
027400 77 WS-RUN-DATE8            PIC 9(08) VALUE ZEROS.                        
027500 01 WS-RUN-DATE8-R REDEFINES WS-RUN-DATE8.                                
027600    05 WS-RUN-YYYY          PIC 9(04).                                    
027700    05 WS-RUN-MM            PIC 9(02).                                    
027800    05 WS-RUN-DD            PIC 9(02).                                    
027900 77 WS-RUN-TIME8            PIC 9(08) VALUE ZEROS.                        
028000 01 WS-RUN-TIME8-R REDEFINES WS-RUN-TIME8.                                
028100    05 WS-RUN-HH            PIC 9(02).                                    
028200    05 WS-RUN-MIN           PIC 9(02).                                    
028300    05 WS-RUN-SS            PIC 9(02).                                    
028400    05 WS-RUN-CS            PIC 9(02).                                    
028500 77 WS-RUN-TIMESTAMP        PIC X(19) VALUE SPACES.                       
028600*                                                                         
028700*  DECISION WORK FIELDS - U6 THRESHOLD/MARGIN RULE.                       
028800*                                                                         
028900 77 WS-THRESHOLD            PIC 9(04) COMP VALUE 0080.                    
029000 77 WS-MARGIN               PIC 9(04) COMP VALUE 0020.                    
029100 77 WS-TOP-SCORE            PIC 9(04) COMP VALUE ZEROS.                   
029200 77 WS-TOP-IX               PIC 9(02) COMP VALUE ZEROS.                   
029300 77 WS-SECOND-SCORE         PIC 9(04) COMP VALUE ZEROS.                   
029400 77 WS-WINNER-CODE          PIC X(07) VALUE SPACES.                       
029500 77 WS-CONFIDENCE           PIC 9(03) VALUE ZEROS.                        
029600 77 WS-EXPLANATION          PIC X(120) VALUE SPACES.                      
029700 77 WS-IS-UNKNOWN           PIC X     VALUE 'N'.                          
029800    88 ROUTE-IS-UNKNOWN               VALUE 'Y'.                          
029900*                                                                         
030000*  TOP-5 WORK TABLE FOR THE QUARANTINE REPORT - CR-0690.          CR0690  
030100*                                                                         
030200 01 WS-TOP5-TBL.                                                          
030300    05 WS-TOP5-ENTRY OCCURS 5 TIMES.                                      
030400       10 T5-COURT-CODE     PIC X(03) VALUE SPACES.                       
030500       10 T5-SCORE          PIC 9(04) COMP VALUE ZEROS.                   
030600       10 FILLER             PIC X(02).                                   
030700    05 FILLER                PIC X(02).                                   
030800 77 WS-T5-IX                PIC 9(02) COMP VALUE ZEROS.                   
030900 77 WS-BEST-SCORE           PIC 9(04) COMP VALUE ZEROS.                   
031000 77 WS-BEST-IX              PIC 9(02) COMP VALUE ZEROS.                   
031100*                                                                         
031200*  PREVIEW BUFFER FOR THE QUARANTINE REPORT - TRUNCATED TO                
031300*  1000 CHARACTERS OVER THE FIRST 20 LINES - CR-0802.             CR0802  
031400*                                                                         
031500 77 WS-PREVIEW              PIC X(1000) VALUE SPACES.                     
031600 77 WS-PREVIEW-LEN          PIC 9(04) COMP VALUE ZEROS.                   
031700 77 WS-PREVIEW-ROOM         PIC 9(04) COMP VALUE ZEROS.                   
031800 77 WS-PREVIEW-TAKE         PIC 9(04) COMP VALUE ZEROS.                   
031900 77 WS-PV-IX                PIC 9(04) COMP VALUE ZEROS.                   
032000 77 WS-PV-TAKE              PIC 9(04) COMP VALUE ZEROS.                   
032100*                                                                         
032200* REPORT LINE AREAS - QUARANTINE REPORT, TEXT STYLE.                      
032300*                                                                         
032400 01 CAB001.                                                               
032500    05 CAB001-TEXT           PIC X(198) VALUE SPACES.                     
032600    05 FILLER                PIC X(02).                                   
032700 01 CAB002.                                                               
032800    05 CAB002-TEXT           PIC X(198) VALUE SPACES.                     
032900    05 FILLER                PIC X(02).                                   
033000 01 DET001.                                                               
033100    05 DET001-TEXT           PIC X(198) VALUE SPACES.                     
033200    05 FILLER                PIC X(02).                                   
033300*                                                                         
033400 PROCEDURE      DIVISION.                                                 
033500*================================================================*        
033600 000-00-INICIO              SECTION.                                      
033700*================================================================*        
033800*    U6 - ROUTER FLOW DRIVER - ONE INPUT FILE PER RUN, JUST AS            
033900*    THE VALIDATOR PROGRAM WORKS ONE FILE AT A TIME - CR-0510.    CR0510  
034000*    CR-0963 ADDS THE IDEMPOTENCY-LEDGER CHECK AHEAD OF SCORING -  CR0963 
034100*    A FILE ALREADY LEDGERED ON AN EARLIER RUN IS RECORDED AS A           
034200*    SKIP AND IS NEVER RE-SCORED OR RE-ROUTED.                            
034300*                                                                         
034400     PERFORM 001-00-ABRIR-ARQUIVOS.                                       
034500     PERFORM 002-00-LER-CONTROLE.                                         
034600     PERFORM 002-03-CARREGAR-LEDGER.                                      
034700     PERFORM 002-05-MONTAR-CHAVE-IDEM.                                    
034800     PERFORM 002-06-VERIFICAR-DUPLICADO.                                  
034900     IF ALREADY-PROCESSED                                                 
035000         PERFORM 008-02-GRAVAR-DUPLICADO                                  
035100     ELSE                                                                 
035200         PERFORM 002-01-CARREGAR-TABELA-CORTE                             
035300         PERFORM 003-00-PONTUAR-CORTES                                    
035400         PERFORM 004-00-EXTRAIR-DATA-ARQUIVO                              
035500         PERFORM 005-00-PONTUAR-RECENCIA                                  
035600         PERFORM 006-00-SOMAR-TOTAIS                                      
035700         PERFORM 007-00-DECIDIR                                           
035800         PERFORM 008-00-GRAVAR-RESULTADO                                  
035900         IF ROUTE-IS-UNKNOWN                                              
036000             PERFORM 009-00-GRAVAR-QUARENTENA                             
036100         END-IF                                                           
036200         PERFORM 002-08-GRAVAR-LEDGER                                     
036300     END-IF.                                                              
036400     PERFORM 010-00-FECHAR-ARQUIVOS.                                      
036500     STOP RUN.                                                            
036600*================================================================*        
036700 001-00-ABRIR-ARQUIVOS      SECTION.                                      
036800*================================================================*        
036900     MOVE FS-ABERTURA       TO FS-OPERACAO.                               
037000     OPEN INPUT  KEMCTL                                                   
037100                 KEMIN                                                    
037200          OUTPUT KEMRES                                                   
037300                 KEMQNT.                                                  
037400     PERFORM 001-01-FS-KEMCTL.                                            
037500     PERFORM 001-02-FS-KEMIN.                                             
037600     PERFORM 001-03-FS-KEMRES.                                            
037700     PERFORM 001-04-FS-KEMQNT.                                            
037800 001-00-FIM.                EXIT.                                         
037900*================================================================*        
038000 001-01-FS-KEMCTL            SECTION.                                     
038100*================================================================*        
038200     MOVE 'KEMCTL'          TO FS-ARQUIVO.                                
038300     MOVE FS-KEMCTL         TO FS-COD-STATUS.                             
038400     IF FS-KEMCTL NOT EQUAL '00' AND '10'                                 
038500         PERFORM 900-00-ERRO.                                             
038600 001-01-FIM.                EXIT.                                         
038700*================================================================*        
038800 001-02-FS-KEMIN             SECTION.                                     
038900*================================================================*        
039000     MOVE 'KEMIN'           TO FS-ARQUIVO.                                
039100     MOVE FS-KEMIN          TO FS-COD-STATUS.                             
039200     IF FS-KEMIN NOT EQUAL '00' AND '10'                                  
039300         PERFORM 900-00-ERRO.                                             
039400 001-02-FIM.                EXIT.                                         
039500*================================================================*        
039600 001-03-FS-KEMRES            SECTION.                                     
039700*================================================================*        
039800     MOVE 'KEMRES'          TO FS-ARQUIVO.                                
039900     MOVE FS-KEMRES         TO FS-COD-STATUS.                             
040000     IF FS-KEMRES NOT EQUAL '00' AND '10'                                 
040100         PERFORM 900-00-ERRO.                                             
040200 001-03-FIM.                EXIT.                                         
040300*================================================================*        
040400 001-04-FS-KEMQNT            SECTION.                                     
040500*================================================================*        
040600     MOVE 'KEMQNT'          TO FS-ARQUIVO.                                
040700     MOVE FS-KEMQNT         TO FS-COD-STATUS.                             
040800     IF FS-KEMQNT NOT EQUAL '00' AND '10'                                 
040900         PERFORM 900-00-ERRO.                                             
041000 001-04-FIM.                EXIT.                                         
041100*================================================================*        
041200 001-05-FS-KEMLDG            SECTION.                                     
041300*================================================================*        
041400*    CR-0963 - '35' (FILE NOT FOUND) IS EXPECTED ON THE FIRST             
041500*    RUN, BEFORE ANY FILE HAS EVER BEEN LEDGERED - NOT AN ERROR.          
041600*                                                                         
041700     MOVE 'KEMLDG'          TO FS-ARQUIVO.                                
041800     MOVE FS-KEMLDG         TO FS-COD-STATUS.                             
041900     IF FS-KEMLDG NOT EQUAL '00' AND '10' AND '35'                        
042000         PERFORM 900-00-ERRO.                                             
042100 001-05-FIM.                EXIT.                                         
042200*================================================================*        
042300 002-00-LER-CONTROLE         SECTION.                                     
042400*================================================================*        
042500*    THE CONTROL RECORD CARRIES THE FILE METADATA A DIRECTORY             
042600*    LISTING WOULD HAVE SUPPLIED - CR-0934 TREATS A BLANK OR      CR0934  
042700*    MISSING RECORD AS AN EMPTY FILE NAME RATHER THAN AN ERROR.           
042800*                                                                         
042900     MOVE FS-LEITURA        TO FS-OPERACAO.                               
043000     READ KEMCTL.                                                         
043100     IF FS-KEMCTL EQUAL '00'                                              
043200         MOVE KC-FILE-NAME   TO WS-RUN-SOURCE-NAME                        
043300         MOVE KC-FILE-PATH   TO WS-RUN-SOURCE-PATH                        
043400         MOVE KC-FILE-SIZE   TO WS-RUN-SOURCE-SIZE                        
043500         MOVE KC-FILE-MTIME  TO WS-RUN-SOURCE-MTIME                       
043600     ELSE                                                                 
043700         MOVE SPACES         TO WS-RUN-SOURCE-NAME                        
043800         MOVE SPACES         TO WS-RUN-SOURCE-PATH                        
043900         MOVE ZEROS          TO WS-RUN-SOURCE-SIZE                        
044000         MOVE SPACES         TO WS-RUN-SOURCE-MTIME                       
044100     END-IF.                                                              
044200     MOVE WS-RUN-SOURCE-NAME TO WS-FILE-NAME-UC.                          
044300     INSPECT WS-FILE-NAME-UC                                              
044400         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.                     
044500     MOVE WS-RUN-SOURCE-PATH TO WS-PATH-UC.                               
044600     INSPECT WS-PATH-UC                                                   
044700         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.                     
044800 002-00-FIM.                EXIT.                                         
044900*================================================================*        
045000 002-01-CARREGAR-TABELA-CORTE SECTION.                                    
045100*================================================================*        
045200*    U7 - SAME THREE-COURT DEFAULT TABLE AS THE VALIDATOR, PLUS           
045300*    THE PATH-PATTERN AND RECENCY-WINDOW EXTENSIONS THIS                  
045400*    PROGRAM NEEDS - CR-0522/CR-0733/CR-0866.                     CR0522  
045500*                                                                         
045600     MOVE 3                  TO WS-COURT-CNT.                             
045700     MOVE 'KEM'              TO CT-COURT-CODE (1).                        
045800     MOVE 'Kirkland Court'   TO CT-COURT-NAME (1).                        
045900     MOVE 'Kirkland Equipment Management'                                 
046000                             TO CT-COURT-FULL-NAME (1).                   
046100     MOVE 'Y'                TO CT-ENABLED-FLAG (1).                      
046200     MOVE 09                 TO CT-MIN-DIGITS (1).                        
046300     MOVE 13                 TO CT-MAX-DIGITS (1).                        
046400     MOVE 'KEM'              TO CT-PREFIX (1).                            
046500     MOVE 'Y'                TO CT-ALLOW-ALNUM (1).                       
046600     MOVE 0365               TO CT-RETENTION-DAYS (1).                    
046700     MOVE 'KIRKLAND'         TO CT-PATH-PATTERN (1).                      
046800     MOVE 08                 TO CT-PATH-LEN (1).                          
046900     MOVE 0090               TO CT-RECENCY-DAYS (1).                      
047000     MOVE 'SEA'              TO CT-COURT-CODE (2).                        
047100     MOVE 'Seattle Court'    TO CT-COURT-NAME (2).                        
047200     MOVE 'Seattle Equipment Management'                                  
047300                             TO CT-COURT-FULL-NAME (2).                   
047400     MOVE 'Y'                TO CT-ENABLED-FLAG (2).                      
047500     MOVE 09                 TO CT-MIN-DIGITS (2).                        
047600     MOVE 13                 TO CT-MAX-DIGITS (2).                        
047700     MOVE 'SEA'              TO CT-PREFIX (2).                            
047800     MOVE 'Y'                TO CT-ALLOW-ALNUM (2).                       
047900     MOVE 0365               TO CT-RETENTION-DAYS (2).                    
048000     MOVE 'SEATTLE'          TO CT-PATH-PATTERN (2).                      
048100     MOVE 07                 TO CT-PATH-LEN (2).                          
048200     MOVE 0180               TO CT-RECENCY-DAYS (2).                      
048300     MOVE 'TAC'              TO CT-COURT-CODE (3).                        
048400     MOVE 'Tacoma Court'     TO CT-COURT-NAME (3).                        
048500     MOVE 'Tacoma Equipment Management'                                   
048600                             TO CT-COURT-FULL-NAME (3).                   
048700     MOVE 'Y'                TO CT-ENABLED-FLAG (3).                      
048800     MOVE 09                 TO CT-MIN-DIGITS (3).                        
048900     MOVE 13                 TO CT-MAX-DIGITS (3).                        
049000     MOVE 'TAC'              TO CT-PREFIX (3).                            
049100     MOVE 'Y'                TO CT-ALLOW-ALNUM (3).                       
049200     MOVE 0365               TO CT-RETENTION-DAYS (3).                    
049300     MOVE 'TACOMA'           TO CT-PATH-PATTERN (3).                      
049400     MOVE 06                 TO CT-PATH-LEN (3).                          
049500     MOVE ZEROS              TO CT-RECENCY-DAYS (3).                      
049600*    SCORE TABLE STARTS AT ZERO FOR EVERY ENTRY, ONE ROW PER              
049700*    CONFIGURED COURT, SAME INDEX AS THE COURT TABLE.                     
049800*                                                                         
049900     MOVE 1 TO WS-SX.                                                     
050000     PERFORM 002-02-ZERAR-PONTUACAO THRU 002-02-FIM                       
050100         UNTIL WS-SX GREATER WS-COURT-CNT.                                
050200 002-01-FIM.                EXIT.                                         
050300*================================================================*        
050400 002-02-ZERAR-PONTUACAO      SECTION.                                     
050500*================================================================*        
050600     MOVE CT-COURT-CODE (WS-SX) TO SC-COURT-CODE (WS-SX).                 
050700     MOVE ZEROS TO SC-SCORE-PREFIX (WS-SX).                               
050800     MOVE ZEROS TO SC-SCORE-PATH (WS-SX).                                 
050900     MOVE ZEROS TO SC-SCORE-CONTENT (WS-SX).                              
051000     MOVE ZEROS TO SC-SCORE-RATIO (WS-SX).                                
051100     MOVE ZEROS TO SC-SCORE-RECENCY (WS-SX).                              
051200     MOVE ZEROS TO SC-TOTAL-SCORE (WS-SX).                                
051300     MOVE ZEROS TO SC-VALID-CNT (WS-SX).                                  
051400     MOVE 'N'   TO SC-USED-FLAG (WS-SX).                                  
051500     ADD 1 TO WS-SX.                                                      
051600 002-02-FIM.                EXIT.                                         
051700*================================================================*        
051800 002-03-CARREGAR-LEDGER      SECTION.                                     
051900*================================================================*        
052000*    U6 - LOADS THE IDEMPOTENCY LEDGER INTO MEMORY AT STARTUP SO          
052100*    A FILE ALREADY ROUTED ON AN EARLIER RUN IS NEVER ROUTED              
052200*    TWICE - CR-0963.  STATUS '35' (NOT FOUND) IS NORMAL ON THE           
052300*    VERY FIRST RUN, BEFORE ANY FILE HAS EVER BEEN LEDGERED.              
052400*                                                                         
052500    MOVE ZEROS             TO WS-LEDGER-CNT.                              
052600    OPEN INPUT KEMLDG.                                                    
052700    PERFORM 001-05-FS-KEMLDG.                                             
052800    IF FS-KEMLDG EQUAL '00' OR '10'                                       
052900        PERFORM 002-04-LER-LEDGER                                         
053000            UNTIL FS-KEMLDG EQUAL '10'                                    
053100        CLOSE KEMLDG                                                      
053200    END-IF.                                                               
053300 002-03-FIM.                EXIT.                                         
053400*================================================================*        
053500 002-04-LER-LEDGER           SECTION.                                     
053600*================================================================*        
053700    READ KEMLDG.                                                          
053800    IF FS-KEMLDG EQUAL '00'                                               
053900        ADD 1 TO WS-LEDGER-CNT                                            
054000        SET WS-LX TO WS-LEDGER-CNT                                        
054100        MOVE KL-IDEM-KEY    TO WS-LEDGER-ENTRY (WS-LX)                    
054200    END-IF.                                                               
054300 002-04-FIM.                EXIT.                                         
054400*================================================================*        
054500 002-05-MONTAR-CHAVE-IDEM    SECTION.                                     
054600*================================================================*        
054700*    U6 - THE KEY IS A PLAIN COMPOSITE OF PATH, SIZE AND MTIME -          
054800*    CR-0963.  GOOD ENOUGH TO SPOT THE SAME FILE SEEN TWICE               
054900*    WITHOUT PULLING IN A HASHING ROUTINE THIS SHOP DOES NOT USE.         
055000*                                                                         
055100    MOVE SPACES            TO WS-RUN-IDEM-KEY.                            
055200    STRING WS-RUN-SOURCE-PATH  DELIMITED BY SIZE                          
055300           '|'                 DELIMITED BY SIZE                          
055400           WS-RUN-SOURCE-SIZE  DELIMITED BY SIZE                          
055500           '|'                 DELIMITED BY SIZE                          
055600           WS-RUN-SOURCE-MTIME DELIMITED BY SIZE                          
055700        INTO WS-RUN-IDEM-KEY.                                             
055800 002-05-FIM.                EXIT.                                         
055900*================================================================*        
056000 002-06-VERIFICAR-DUPLICADO  SECTION.                                     
056100*================================================================*        
056200*    U6 - LINEAR SCAN OF THE IN-MEMORY LEDGER TABLE, SAME STYLE           
056300*    AS THE COURT-CODE LOOKUP IN 002-01 - CR-0963.                        
056400*                                                                         
056500    MOVE 'N'                TO WS-DUP-SWITCH.                             
056600    SET WS-LX TO 1.                                                       
056700    PERFORM 002-07-COMPARAR-CHAVE THRU 002-07-FIM                         
056800        UNTIL WS-LX GREATER WS-LEDGER-CNT                                 
056900           OR ALREADY-PROCESSED.                                          
057000 002-06-FIM.                EXIT.                                         
057100*================================================================*        
057200 002-07-COMPARAR-CHAVE       SECTION.                                     
057300*================================================================*        
057400    IF WS-LEDGER-ENTRY (WS-LX) EQUAL WS-RUN-IDEM-KEY                      
057500        MOVE 'Y'            TO WS-DUP-SWITCH                              
057600    END-IF.                                                               
057700    SET WS-LX UP BY 1.                                                    
057800 002-07-FIM.                EXIT.                                         
057900*================================================================*        
058000 002-08-GRAVAR-LEDGER         SECTION.                                    
058100*================================================================*        
058200*    U6 - APPENDS THE KEY FOR THE FILE JUST ROUTED SO A REPEAT            
058300*    DELIVERY OF THE SAME FILE IS CAUGHT ON THE NEXT RUN -                
058400*    CR-0963.                                                             
058500*                                                                         
058600    OPEN EXTEND KEMLDG.                                                   
058700    PERFORM 001-05-FS-KEMLDG.                                             
058800    MOVE SPACES             TO REG-KEMLDG.                                
058900    MOVE WS-RUN-IDEM-KEY    TO KL-IDEM-KEY.                               
059000    WRITE REG-KEMLDG.                                                     
059100    PERFORM 001-05-FS-KEMLDG.                                             
059200    CLOSE KEMLDG.                                                         
059300 002-08-FIM.                EXIT.                                         
059400*================================================================*        
059500 003-00-PONTUAR-CORTES       SECTION.                                     
059600*================================================================*        
059700*    SIGNALS 1 AND 2 DEPEND ONLY ON THE FILE NAME/PATH, SO THEY           
059800*    ARE SCORED ONCE BEFORE THE CONTENT PASS - CR-0522.  THE      CR0522  
059900*    CONTENT PASS (SIGNALS 3 AND 4) READS KEMIN ONE TIME ONLY -           
060000*    CR-0588/CR-0770.                                             CR0588  
060100*                                                                         
060200     MOVE 1 TO WS-SX.                                                     
060300     PERFORM 003-01-PONTUAR-NOME THRU 003-01-FIM                          
060400         UNTIL WS-SX GREATER WS-COURT-CNT.                                
060500     MOVE ZEROS TO WS-LINE-CNT.                                           
060600     MOVE ZEROS TO WS-TOTAL-NONBLANK.                                     
060700     MOVE ZEROS TO WS-BUF-IX.                                             
060800     MOVE FS-LEITURA TO FS-OPERACAO.                                      
060900     READ KEMIN.                                                          
061000     PERFORM 003-02-FS-KEMIN.                                             
061100     PERFORM 003-03-LER-CONTEUDO THRU 003-03-FIM                          
061200         UNTIL FS-KEMIN EQUAL '10'.                                       
061300     MOVE 1 TO WS-SX.                                                     
061400     PERFORM 003-08-CALCULAR-RAZAO THRU 003-08-FIM                        
061500         UNTIL WS-SX GREATER WS-COURT-CNT.                                
061600 003-00-FIM.                EXIT.                                         
061700*================================================================*        
061800 003-01-PONTUAR-NOME         SECTION.                                     
061900*================================================================*        
062000*    SIGNAL 1 - FILENAME PREFIX +50 - CR-0510.  SIGNAL 2 -        CR0510  
062100*    PATH MATCH +30 - CR-0522.                                    CR0522  
062200*                                                                         
062300     IF CT-IS-ENABLED (WS-SX)                                             
062400         IF WS-FILE-NAME-UC (1:3) EQUAL CT-COURT-CODE (WS-SX)             
062500            AND WS-FILE-NAME-UC (4:1) EQUAL '_'                           
062600             MOVE 50 TO SC-SCORE-PREFIX (WS-SX)                           
062700         END-IF                                                           
062800         PERFORM 003-05-TESTAR-CAMINHO                                    
062900         IF PATH-WAS-MATCHED                                              
063000             MOVE 30 TO SC-SCORE-PATH (WS-SX)                             
063100         END-IF                                                           
063200     END-IF.                                                              
063300     ADD 1 TO WS-SX.                                                      
063400 003-01-FIM.                EXIT.                                         
063500*================================================================*        
063600 003-02-FS-KEMIN             SECTION.                                     
063700*================================================================*        
063800     MOVE 'KEMIN'           TO FS-ARQUIVO.                                
063900     MOVE FS-KEMIN          TO FS-COD-STATUS.                             
064000     IF FS-KEMIN NOT EQUAL '00' AND '10'                                  
064100         PERFORM 900-00-ERRO.                                             
064200 003-02-FIM.                EXIT.                                         
064300*================================================================*        
064400 003-03-LER-CONTEUDO         SECTION.                                     
064500*================================================================*        
064600*    ONE PASS OVER THE WHOLE FILE.  DIGIT COUNT AND THE                   
064700*    BLANK/COMMENT FLAGS ARE COMPUTED ONCE PER LINE AND SHARED            
064800*    ACROSS EVERY COURT'S RATIO TEST - CR-0770.                   CR0770  
064900*                                                                         
065000     ADD 1 TO WS-LINE-CNT.                                                
065100     IF WS-LINE-CNT NOT GREATER 100                                       
065200         MOVE KR-RAW-LINE TO WS-LINE-BUF (WS-LINE-CNT)                    
065300         MOVE WS-LINE-CNT TO WS-BUF-IX                                    
065400     END-IF.                                                              
065500     PERFORM 003-04-CLASSIFICAR-LINHA.                                    
065600     IF NOT LINE-IS-BLANK AND NOT LINE-IS-COMMENT                         
065700         ADD 1 TO WS-TOTAL-NONBLANK                                       
065800         MOVE 1 TO WS-SX                                                  
065900         PERFORM 003-06-TESTAR-RAZAO-UMA THRU 003-06-FIM                  
066000             UNTIL WS-SX GREATER WS-COURT-CNT                             
066100     END-IF.                                                              
066200     IF WS-LINE-CNT NOT GREATER 100                                       
066300         MOVE 1 TO WS-SX                                                  
066400         PERFORM 003-07-TESTAR-PREFIXO THRU 003-07-FIM                    
066500             UNTIL WS-SX GREATER WS-COURT-CNT                             
066600     END-IF.                                                              
066700     MOVE FS-LEITURA TO FS-OPERACAO.                                      
066800     READ KEMIN.                                                          
066900     PERFORM 003-02-FS-KEMIN.                                             
067000 003-03-FIM.                EXIT.                                         
067100*================================================================*        
067200 003-04-CLASSIFICAR-LINHA    SECTION.                                     
067300*================================================================*        
067400     MOVE 'N' TO WS-LINE-IS-BLANK.                                        
067500     MOVE 'N' TO WS-LINE-IS-COMMENT.                                      
067600     MOVE ZEROS TO WS-LINE-DIGIT-CNT.                                     
067700     MOVE ZEROS TO WS-LINE-FIRST-COL.                                     
067800     IF KR-RAW-LINE EQUAL SPACES                                          
067900         MOVE 'Y' TO WS-LINE-IS-BLANK                                     
068000     ELSE                                                                 
068100         MOVE 1 TO WS-SCAN-IX                                             
068200         PERFORM 003-04-02-ACHAR-COLUNA THRU 003-04-02-FIM                
068300             UNTIL WS-SCAN-IX GREATER 198                                 
068400                OR KR-RAW-LINE (WS-SCAN-IX:1) NOT EQUAL SPACE             
068500         IF WS-SCAN-IX NOT GREATER 198                                    
068600             MOVE WS-SCAN-IX TO WS-LINE-FIRST-COL                         
068700             IF KR-RAW-LINE (WS-SCAN-IX:1) EQUAL '#'                      
068800                 MOVE 'Y' TO WS-LINE-IS-COMMENT                           
068900             END-IF                                                       
069000         END-IF                                                           
069100         MOVE 1 TO WS-SCAN-IX                                             
069200         PERFORM 003-04-01-CONTAR-DIGITO THRU 003-04-01-FIM               
069300             UNTIL WS-SCAN-IX GREATER 198                                 
069400     END-IF.                                                              
069500 003-04-FIM.                EXIT.                                         
069600*================================================================*        
069700 003-04-01-CONTAR-DIGITO     SECTION.                                     
069800*================================================================*        
069900     MOVE KR-RAW-LINE (WS-SCAN-IX:1) TO WS-SCAN-CHAR.                     
070000     IF WS-SCAN-CHAR IS NUMERIC                                           
070100         ADD 1 TO WS-LINE-DIGIT-CNT                                       
070200     END-IF.                                                              
070300     ADD 1 TO WS-SCAN-IX.                                                 
070400 003-04-01-FIM.              EXIT.                                        
070500*================================================================*        
070600 003-04-02-ACHAR-COLUNA      SECTION.                                     
070700*================================================================*        
070800     ADD 1 TO WS-SCAN-IX.                                                 
070900 003-04-02-FIM.              EXIT.                                        
071000*================================================================*        
071100 003-05-TESTAR-CAMINHO       SECTION.                                     
071200*================================================================*        
071300*    CASE-INSENSITIVE SUBSTRING SEARCH OF THE COURT'S PATH                
071400*    PATTERN WITHIN THE UPPERCASED DIRECTORY PATH - CR-0522.      CR0522  
071500*                                                                         
071600     MOVE 'N' TO WS-MATCH-FOUND.                                          
071700     COMPUTE WS-MATCH-LIMIT =                                             
071800             81 - CT-PATH-LEN (WS-SX).                                    
071900     MOVE 1 TO WS-MATCH-IX.                                               
072000     PERFORM 003-05-01-COMPARAR-JANELA THRU 003-05-01-FIM                 
072100         UNTIL WS-MATCH-IX GREATER WS-MATCH-LIMIT                         
072200            OR PATH-WAS-MATCHED.                                          
072300 003-05-FIM.                EXIT.                                         
072400*================================================================*        
072500 003-05-01-COMPARAR-JANELA   SECTION.                                     
072600*================================================================*        
072700     IF WS-PATH-UC (WS-MATCH-IX : CT-PATH-LEN (WS-SX))                    
072800        EQUAL CT-PATH-PATTERN (WS-SX) (1 : CT-PATH-LEN (WS-SX))           
072900         MOVE 'Y' TO WS-MATCH-FOUND                                       
073000     END-IF.                                                              
073100     ADD 1 TO WS-MATCH-IX.                                                
073200 003-05-01-FIM.              EXIT.                                        
073300*================================================================*        
073400 003-06-TESTAR-RAZAO-UMA     SECTION.                                     
073500*================================================================*        
073600*    SIGNAL 4 - VALID-LINE RATIO NUMERATOR, ONE COURT AT A                
073700*    TIME - CR-0588.  EVERY NON-BLANK, NON-COMMENT LINE IS        CR0588  
073800*    TESTED, NOT ONLY THOSE THAT BEGIN WITH THE COURT PREFIX.             
073900*                                                                         
074000     IF CT-IS-ENABLED (WS-SX)                                             
074100         IF WS-LINE-DIGIT-CNT NOT LESS CT-MIN-DIGITS (WS-SX)              
074200            AND WS-LINE-DIGIT-CNT NOT GREATER                             
074300                CT-MAX-DIGITS (WS-SX)                                     
074400             ADD 1 TO SC-VALID-CNT (WS-SX)                                
074500         END-IF                                                           
074600     END-IF.                                                              
074700     ADD 1 TO WS-SX.                                                      
074800 003-06-FIM.                EXIT.                                         
074900*================================================================*        
075000 003-07-TESTAR-PREFIXO       SECTION.                                     
075100*================================================================*        
075200*    SIGNAL 3 - CONTENT PREFIX, FIRST 100 LINES ONLY, +3 PER              
075300*    OCCURRENCE CAPPED AT +10 - CR-0561.                          CR0561  
075400*                                                                         
075500     IF CT-IS-ENABLED (WS-SX)                                             
075600        AND WS-LINE-FIRST-COL GREATER ZEROS                               
075700        AND SC-SCORE-CONTENT (WS-SX) LESS 10                              
075800         IF KR-RAW-LINE (WS-LINE-FIRST-COL : 3)                           
075900            EQUAL CT-COURT-CODE (WS-SX)                                   
076000             ADD 3 TO SC-SCORE-CONTENT (WS-SX)                            
076100             IF SC-SCORE-CONTENT (WS-SX) GREATER 10                       
076200                 MOVE 10 TO SC-SCORE-CONTENT (WS-SX)                      
076300             END-IF                                                       
076400         END-IF                                                           
076500     END-IF.                                                              
076600     ADD 1 TO WS-SX.                                                      
076700 003-07-FIM.                EXIT.                                         
076800*================================================================*        
076900 003-08-CALCULAR-RAZAO       SECTION.                                     
077000*================================================================*        
077100*    SIGNAL 4 - RATIO * 100, TRUNCATED TO A WHOLE NUMBER - THE            
077200*    MONEY/PRECISION NOTE ALLOWS A TRUNCATED INTEGER HERE,                
077300*    UNLIKE THE SUCCESS-RATE FIELD IN THE VALIDATOR - CR-0588.    CR0588  
077400*                                                                         
077500     IF CT-IS-ENABLED (WS-SX) AND WS-TOTAL-NONBLANK GREATER               
077600        ZEROS                                                             
077700         COMPUTE SC-SCORE-RATIO (WS-SX) =                                 
077800             (SC-VALID-CNT (WS-SX) * 100) / WS-TOTAL-NONBLANK             
077900     ELSE                                                                 
078000         MOVE ZEROS TO SC-SCORE-RATIO (WS-SX)                             
078100     END-IF.                                                              
078200     ADD 1 TO WS-SX.                                                      
078300 003-08-FIM.                EXIT.                                         
078400*================================================================*        
078500 004-00-EXTRAIR-DATA-ARQUIVO SECTION.                                     
078600*================================================================*        
078700*    SIGNAL 5 - SCAN THE FILE NAME FOR AN EMBEDDED DATE, TRIED            
078800*    AS YYYYMMDD FIRST, THEN YYYY-MM-DD/YYYY_MM_DD - CR-0609/     CR0609  
078900*    CR-0901.  THE FIRST MATCH FOUND LEFT TO RIGHT IS USED.       CR0901  
079000*                                                                         
079100     MOVE 'N' TO WS-HAS-FILE-DATE.                                        
079200     MOVE 1   TO WS-DATE-SCAN-IX.                                         
079300     PERFORM 004-01-TESTAR-POSICAO THRU 004-01-FIM                        
079400         UNTIL WS-DATE-SCAN-IX GREATER 51                                 
079500            OR FILE-DATE-FOUND.                                           
079600 004-00-FIM.                EXIT.                                         
079700*================================================================*        
079800 004-01-TESTAR-POSICAO       SECTION.                                     
079900*================================================================*        
080000     MOVE WS-FILE-NAME-UC (WS-DATE-SCAN-IX : 8) TO WS-CAND-8.             
080100     IF WS-CAND-8 IS NUMERIC                                              
080200         MOVE WS-CAND-YYYY TO WS-FNAME-YYYY                               
080300         MOVE WS-CAND-MM   TO WS-FNAME-MM                                 
080400         MOVE WS-CAND-DD   TO WS-FNAME-DD                                 
080500         IF WS-FNAME-MM GREATER ZEROS                                     
080600            AND WS-FNAME-MM NOT GREATER 12                                
080700            AND WS-FNAME-DD GREATER ZEROS                                 
080800            AND WS-FNAME-DD NOT GREATER 31                                
080900             MOVE 'Y' TO WS-HAS-FILE-DATE                                 
081000         END-IF                                                           
081100     END-IF.                                                              
081200     IF NOT FILE-DATE-FOUND                                               
081300         MOVE WS-FILE-NAME-UC (WS-DATE-SCAN-IX : 4)                       
081400           TO WS-CAND-8 (1:4)                                             
081500         MOVE WS-FILE-NAME-UC (WS-DATE-SCAN-IX + 4 : 1)                   
081600           TO WS-CAND-SEP1                                                
081700         MOVE WS-FILE-NAME-UC (WS-DATE-SCAN-IX + 5 : 2)                   
081800           TO WS-CAND-8 (5:2)                                             
081900         MOVE WS-FILE-NAME-UC (WS-DATE-SCAN-IX + 7 : 1)                   
082000           TO WS-CAND-SEP2                                                
082100         MOVE WS-FILE-NAME-UC (WS-DATE-SCAN-IX + 8 : 2)                   
082200           TO WS-CAND-8 (7:2)                                             
082300         IF (WS-CAND-SEP1 EQUAL '-' OR '_')                               
082400            AND (WS-CAND-SEP2 EQUAL '-' OR '_')                           
082500            AND WS-CAND-8 (1:4) IS NUMERIC                                
082600            AND WS-CAND-8 (5:2) IS NUMERIC                                
082700            AND WS-CAND-8 (7:2) IS NUMERIC                                
082800             MOVE WS-CAND-YYYY TO WS-FNAME-YYYY                           
082900             MOVE WS-CAND-MM   TO WS-FNAME-MM                             
083000             MOVE WS-CAND-DD   TO WS-FNAME-DD                             
083100             IF WS-FNAME-MM GREATER ZEROS                                 
083200                AND WS-FNAME-MM NOT GREATER 12                            
083300                AND WS-FNAME-DD GREATER ZEROS                             
083400                AND WS-FNAME-DD NOT GREATER 31                            
083500                 MOVE 'Y' TO WS-HAS-FILE-DATE                             
083600             END-IF                                                       
083700         END-IF                                                           
083800     END-IF.                                                              
083900     ADD 1 TO WS-DATE-SCAN-IX.                                            
084000 004-01-FIM.                EXIT.                                         
084100*================================================================*        
084200 005-00-PONTUAR-RECENCIA     SECTION.                                     
084300*================================================================*        
084400*    AGE IS A 30/360 CALENDAR APPROXIMATION, GOOD ENOUGH FOR              
084500*    A ROUTING HINT - DO NOT LIFT THIS INTO A LEGAL RETENTION             
084600*    DATE.  KEMVAL01'S DISPOSAL CLOCK RUNS ON ITS OWN                     
084700*    CALENDAR-CORRECT DAY ARITHMETIC AND NEVER READS THIS                 
084800*    FIGURE - CR-0609.                                            CR0609  
084900*                                                                         
085000     ACCEPT WS-RUN-DATE8 FROM DATE YYYYMMDD.                              
085100     IF FILE-DATE-FOUND                                                   
085200         COMPUTE WS-FILE-AGE-DAYS =                                       
085300             (WS-RUN-YYYY - WS-FNAME-YYYY) * 360 +                        
085400             (WS-RUN-MM   - WS-FNAME-MM)   * 30  +                        
085500             (WS-RUN-DD   - WS-FNAME-DD)                                  
085600     END-IF.                                                              
085700     MOVE 1 TO WS-SX.                                                     
085800     PERFORM 005-01-PONTUAR-UMA THRU 005-01-FIM                           
085900         UNTIL WS-SX GREATER WS-COURT-CNT.                                
086000 005-00-FIM.                EXIT.                                         
086100*================================================================*        
086200 005-01-PONTUAR-UMA          SECTION.                                     
086300*================================================================*        
086400     IF CT-IS-ENABLED (WS-SX)                                             
086500        AND CT-RECENCY-DAYS (WS-SX) GREATER ZEROS                         
086600        AND FILE-DATE-FOUND                                               
086700        AND WS-FILE-AGE-DAYS NOT LESS ZEROS                               
086800        AND WS-FILE-AGE-DAYS NOT GREATER                                  
086900            CT-RECENCY-DAYS (WS-SX)                                       
087000         MOVE 10 TO SC-SCORE-RECENCY (WS-SX)                              
087100     END-IF.                                                              
087200     ADD 1 TO WS-SX.                                                      
087300 005-01-FIM.                EXIT.                                         
087400*================================================================*        
087500 006-00-SOMAR-TOTAIS         SECTION.                                     
087600*================================================================*        
087700     MOVE 1 TO WS-SX.                                                     
087800     PERFORM 006-01-SOMAR-UMA THRU 006-01-FIM                             
087900         UNTIL WS-SX GREATER WS-COURT-CNT.                                
088000 006-00-FIM.                EXIT.                                         
088100*================================================================*        
088200 006-01-SOMAR-UMA            SECTION.                                     
088300*================================================================*        
088400     COMPUTE SC-TOTAL-SCORE (WS-SX) =                                     
088500         SC-SCORE-PREFIX (WS-SX) + SC-SCORE-PATH (WS-SX) +                
088600         SC-SCORE-CONTENT (WS-SX) + SC-SCORE-RATIO (WS-SX) +              
088700         SC-SCORE-RECENCY (WS-SX).                                        
088800     ADD 1 TO WS-SX.                                                      
088900 006-01-FIM.                EXIT.                                         
089000*================================================================*        
089100 007-00-DECIDIR              SECTION.                                     
089200*================================================================*        
089300*    U6 - THRESHOLD/MARGIN DECISION RULE - CR-0614.  NO ENABLED   CR0614  
089400*    COURTS AT ALL FALLS BACK TO THE DEFAULT COURT KEM WITH               
089500*    ZERO CONFIDENCE - CR-0840.                                   CR0840  
089600*                                                                         
089700     MOVE 'N'    TO WS-IS-UNKNOWN.                                        
089800     MOVE ZEROS  TO WS-TOP-SCORE.                                         
089900     MOVE ZEROS  TO WS-SECOND-SCORE.                                      
090000     MOVE ZEROS  TO WS-TOP-IX.                                            
090100     IF WS-COURT-CNT EQUAL ZEROS                                          
090200         MOVE 'KEM' TO WS-WINNER-CODE                                     
090300         MOVE ZEROS TO WS-CONFIDENCE                                      
090400         MOVE 'No courts configured - default court used'                 
090500           TO WS-EXPLANATION                                              
090600     ELSE                                                                 
090700         MOVE 1 TO WS-SX                                                  
090800         PERFORM 007-01-ACHAR-MAIOR THRU 007-01-FIM                       
090900             UNTIL WS-SX GREATER WS-COURT-CNT                             
091000         IF WS-TOP-SCORE LESS WS-THRESHOLD                                
091100             MOVE 'Y' TO WS-IS-UNKNOWN                                    
091200             MOVE 'UNKNOWN' TO WS-WINNER-CODE                             
091300             MOVE WS-TOP-SCORE TO WS-CONFIDENCE                           
091400             STRING 'Top score ' DELIMITED BY SIZE                        
091500                    WS-TOP-SCORE DELIMITED BY SIZE                        
091600                    ' below threshold ' DELIMITED BY SIZE                 
091700                    WS-THRESHOLD DELIMITED BY SIZE                        
091800                    INTO WS-EXPLANATION                                   
091900             END-STRING                                                   
092000         ELSE                                                             
092100             IF (WS-TOP-SCORE - WS-SECOND-SCORE) LESS                     
092200                WS-MARGIN                                                 
092300                 MOVE 'Y' TO WS-IS-UNKNOWN                                
092400                 MOVE 'UNKNOWN' TO WS-WINNER-CODE                         
092500                 MOVE WS-TOP-SCORE TO WS-CONFIDENCE                       
092600                 STRING 'Top two scores within margin '                   
092700                        DELIMITED BY SIZE                                 
092800                        WS-MARGIN DELIMITED BY SIZE                       
092900                        INTO WS-EXPLANATION                               
093000                 END-STRING                                               
093100             ELSE                                                         
093200                 MOVE CT-COURT-CODE (WS-TOP-IX)                           
093300                   TO WS-WINNER-CODE                                      
093400                 IF WS-TOP-SCORE GREATER 100                              
093500                     MOVE 100 TO WS-CONFIDENCE                            
093600                 ELSE                                                     
093700                     MOVE WS-TOP-SCORE TO WS-CONFIDENCE                   
093800                 END-IF                                                   
093900                 STRING 'Best match by composite score '                  
094000                        DELIMITED BY SIZE                                 
094100                        WS-TOP-SCORE DELIMITED BY SIZE                    
094200                        INTO WS-EXPLANATION                               
094300                 END-STRING                                               
094400             END-IF                                                       
094500         END-IF                                                           
094600     END-IF.                                                              
094700 007-00-FIM.                EXIT.                                         
094800*================================================================*        
094900 007-01-ACHAR-MAIOR          SECTION.                                     
095000*================================================================*        
095100     IF CT-IS-ENABLED (WS-SX)                                             
095200         IF SC-TOTAL-SCORE (WS-SX) GREATER WS-TOP-SCORE                   
095300             MOVE WS-TOP-SCORE TO WS-SECOND-SCORE                         
095400             MOVE SC-TOTAL-SCORE (WS-SX) TO WS-TOP-SCORE                  
095500             SET WS-TOP-IX TO WS-SX                                       
095600         ELSE                                                             
095700             IF SC-TOTAL-SCORE (WS-SX) GREATER WS-SECOND-SCORE            
095800                 MOVE SC-TOTAL-SCORE (WS-SX) TO WS-SECOND-SCORE           
095900             END-IF                                                       
096000         END-IF                                                           
096100     END-IF.                                                              
096200     ADD 1 TO WS-SX.                                                      
096300 007-01-FIM.                EXIT.                                         
096400*================================================================*        
096500 008-00-GRAVAR-RESULTADO     SECTION.                                     
096600*================================================================*        
096700*    R6 - ROUTER SCORING RESULT RECORD - CR-0510.                 CR0510  
096800*                                                                         
096900     MOVE SPACES TO REG-KEMRES.                                           
097000     MOVE WS-WINNER-CODE  TO KS-WINNER-CODE.                              
097100     MOVE WS-CONFIDENCE   TO KS-CONFIDENCE.                               
097200     MOVE WS-EXPLANATION  TO KS-EXPLANATION.                              
097300     MOVE 1 TO WS-SX.                                                     
097400     PERFORM 008-01-COPIAR-PONTOS THRU 008-01-FIM                         
097500         UNTIL WS-SX GREATER 10.                                          
097600     WRITE REG-KEMRES.                                                    
097700     PERFORM 001-03-FS-KEMRES.                                            
097800 008-00-FIM.                EXIT.                                         
097900*================================================================*        
098000 008-01-COPIAR-PONTOS        SECTION.                                     
098100*================================================================*        
098200     IF WS-SX NOT GREATER WS-COURT-CNT                                    
098300         MOVE SC-TOTAL-SCORE (WS-SX) TO KS-COURT-SCORE (WS-SX)            
098400     ELSE                                                                 
098500         MOVE ZEROS TO KS-COURT-SCORE (WS-SX)                             
098600     END-IF.                                                              
098700     ADD 1 TO WS-SX.                                                      
098800 008-01-FIM.                EXIT.                                         
098900*================================================================*        
099000 008-02-GRAVAR-DUPLICADO      SECTION.                                    
099100*================================================================*        
099200*    U6 - A DUPLICATE FILE GETS A RESULT RECORD OF ITS OWN                
099300*    RATHER THAN BEING SCORED AGAIN - KEEPS ONE RECORD IN KEMRES          
099400*    PER INPUT FILE, DUPLICATE OR NOT - CR-0963.                          
099500*                                                                         
099600     MOVE SPACES             TO REG-KEMRES.                               
099700     MOVE 'DUPSKIP'          TO KS-WINNER-CODE.                           
099800     MOVE ZEROS              TO KS-CONFIDENCE.                            
099900     MOVE 'FILE ALREADY PROCESSED ON AN EARLIER RUN - SKIPPED'            
100000                             TO KS-EXPLANATION.                           
100100     MOVE 1 TO WS-SX.                                                     
100200     PERFORM 008-01-COPIAR-PONTOS THRU 008-01-FIM                         
100300         UNTIL WS-SX GREATER 10.                                          
100400     WRITE REG-KEMRES.                                                    
100500     PERFORM 001-03-FS-KEMRES.                                            
100600 008-02-FIM.                EXIT.                                         
100700*================================================================*        
100800 009-00-GRAVAR-QUARENTENA    SECTION.                                     
100900*================================================================*        
101000*    QUARANTINE REPORT - ONE BLOCK FOR THE FILE THAT COULD NOT            
101100*    BE ROUTED - FILENAME/PATH/SIZE/MTIME, THE EXPLANATION,               
101200*    TOP-5 SCORES AND A TRUNCATED PREVIEW - CR-0647/CR-0690/      CR0647  
101300*    CR-0802.                                                     CR0802  
101400*                                                                         
101500     ACCEPT WS-RUN-TIME8 FROM TIME.                                       
101600     STRING WS-RUN-YYYY DELIMITED BY SIZE                                 
101700            '-'         DELIMITED BY SIZE                                 
101800            WS-RUN-MM   DELIMITED BY SIZE                                 
101900            '-'         DELIMITED BY SIZE                                 
102000            WS-RUN-DD   DELIMITED BY SIZE                                 
102100            ' '         DELIMITED BY SIZE                                 
102200            WS-RUN-HH   DELIMITED BY SIZE                                 
102300            ':'         DELIMITED BY SIZE                                 
102400            WS-RUN-MIN  DELIMITED BY SIZE                                 
102500            ':'         DELIMITED BY SIZE                                 
102600            WS-RUN-SS   DELIMITED BY SIZE                                 
102700            INTO WS-RUN-TIMESTAMP                                         
102800     END-STRING.                                                          
102900     STRING '# QUARANTINED FILE: ' DELIMITED BY SIZE                      
103000            WS-RUN-SOURCE-NAME DELIMITED BY SIZE                          
103100            INTO CAB001-TEXT                                              
103200     END-STRING.                                                          
103300     WRITE REG-KEMQNT FROM CAB001.                                        
103400     PERFORM 001-04-FS-KEMQNT.                                            
103500     STRING '# PATH: ' DELIMITED BY SIZE                                  
103600            WS-RUN-SOURCE-PATH DELIMITED BY SIZE                          
103700            '  SIZE: ' DELIMITED BY SIZE                                  
103800            WS-RUN-SOURCE-SIZE DELIMITED BY SIZE                          
103900            '  MODIFIED: ' DELIMITED BY SIZE                              
104000            WS-RUN-SOURCE-MTIME DELIMITED BY SIZE                         
104100            INTO CAB002-TEXT                                              
104200     END-STRING.                                                          
104300     WRITE REG-KEMQNT FROM CAB002.                                        
104400     PERFORM 001-04-FS-KEMQNT.                                            
104500     STRING '# TIMESTAMP: ' DELIMITED BY SIZE                             
104600            WS-RUN-TIMESTAMP DELIMITED BY SIZE                            
104700            '  REASON: ' DELIMITED BY SIZE                                
104800            WS-EXPLANATION DELIMITED BY SIZE                              
104900            INTO CAB001-TEXT                                              
105000     END-STRING.                                                          
105100     WRITE REG-KEMQNT FROM CAB001.                                        
105200     PERFORM 001-04-FS-KEMQNT.                                            
105300     PERFORM 009-01-MONTAR-TOP5.                                          
105400     MOVE 1 TO WS-T5-IX.                                                  
105500     PERFORM 009-02-GRAVAR-TOP5 THRU 009-02-FIM                           
105600         UNTIL WS-T5-IX GREATER 5.                                        
105700     PERFORM 009-03-MONTAR-PREVIEW.                                       
105800     PERFORM 009-07-GRAVAR-PREVIEW.                                       
105900 009-00-FIM.                EXIT.                                         
106000*================================================================*        
106100 009-01-MONTAR-TOP5          SECTION.                                     
106200*================================================================*        
106300*    SIMPLE PICK-THE-HIGHEST-REMAINING SELECTION OVER THE                 
106400*    COURT TABLE (AT MOST TEN ENTRIES) - CR-0690.                 CR0690  
106500*                                                                         
106600     MOVE 1 TO WS-T5-IX.                                                  
106700     PERFORM 009-04-ESCOLHER-UM THRU 009-04-FIM                           
106800         UNTIL WS-T5-IX GREATER 5.                                        
106900 009-01-FIM.                EXIT.                                         
107000*================================================================*        
107100 009-02-GRAVAR-TOP5          SECTION.                                     
107200*================================================================*        
107300     STRING '#   RANK ' DELIMITED BY SIZE                                 
107400            WS-T5-IX DELIMITED BY SIZE                                    
107500            ': COURT ' DELIMITED BY SIZE                                  
107600            T5-COURT-CODE (WS-T5-IX) DELIMITED BY SIZE                    
107700            '  SCORE ' DELIMITED BY SIZE                                  
107800            T5-SCORE (WS-T5-IX) DELIMITED BY SIZE                         
107900            INTO DET001-TEXT                                              
108000     END-STRING.                                                          
108100     WRITE REG-KEMQNT FROM DET001.                                        
108200     PERFORM 001-04-FS-KEMQNT.                                            
108300     ADD 1 TO WS-T5-IX.                                                   
108400 009-02-FIM.                EXIT.                                         
108500*================================================================*        
108600 009-03-MONTAR-PREVIEW       SECTION.                                     
108700*================================================================*        
108800*    FIRST 20 LINES, JOINED WITH A SINGLE SPACE AND TRUNCATED             
108900*    AT 1000 CHARACTERS TOTAL - CR-0802.                          CR0802  
109000*                                                                         
109100     MOVE SPACES TO WS-PREVIEW.                                           
109200     MOVE ZEROS  TO WS-PREVIEW-LEN.                                       
109300     MOVE 1      TO WS-BUF-IX.                                            
109400     PERFORM 009-05-ANEXAR-LINHA THRU 009-05-FIM                          
109500         UNTIL WS-BUF-IX GREATER 20                                       
109600            OR WS-BUF-IX GREATER WS-LINE-CNT                              
109700            OR WS-PREVIEW-LEN NOT LESS 1000.                              
109800 009-03-FIM.                EXIT.                                         
109900*================================================================*        
110000 009-07-GRAVAR-PREVIEW       SECTION.                                     
110100*================================================================*        
110200*    CR-0958 - THE PREVIEW RUNS TO 1000 CHARACTERS BUT ONE                
110300*    QUARANTINE DETAIL LINE ONLY HOLDS 198 - WALK WS-PREVIEW IN           
110400*    187-CHARACTER BITES AND WRITE ONE DET001 LINE PER BITE SO            
110500*    NONE OF THE COMPUTED PREVIEW GETS THROWN AWAY.                       
110600*                                                                         
110700     MOVE 1 TO WS-PV-IX.                                                  
110800     PERFORM 009-08-GRAVAR-UM-PEDACO THRU 009-08-FIM                      
110900         UNTIL WS-PV-IX GREATER WS-PREVIEW-LEN.                           
111000 009-07-FIM.                EXIT.                                         
111100*================================================================*        
111200 009-08-GRAVAR-UM-PEDACO     SECTION.                                     
111300*================================================================*        
111400     MOVE SPACES TO DET001-TEXT.                                          
111500     IF WS-PV-IX EQUAL 1                                                  
111600         MOVE '# PREVIEW: ' TO DET001-TEXT (1:11)                         
111700     ELSE                                                                 
111800         MOVE '#          ' TO DET001-TEXT (1:11)                         
111900     END-IF.                                                              
112000     COMPUTE WS-PV-TAKE = WS-PREVIEW-LEN - WS-PV-IX + 1.                  
112100     IF WS-PV-TAKE GREATER 187                                            
112200         MOVE 187 TO WS-PV-TAKE                                           
112300     END-IF.                                                              
112400     MOVE WS-PREVIEW (WS-PV-IX:WS-PV-TAKE)                                
112500       TO DET001-TEXT (12:WS-PV-TAKE).                                    
112600     WRITE REG-KEMQNT FROM DET001.                                        
112700     PERFORM 001-04-FS-KEMQNT.                                            
112800     ADD WS-PV-TAKE TO WS-PV-IX.                                          
112900 009-08-FIM.                EXIT.                                         
113000*================================================================*        
113100 009-04-ESCOLHER-UM          SECTION.                                     
113200*================================================================*        
113300     MOVE ZEROS TO WS-BEST-SCORE.                                         
113400     MOVE ZEROS TO WS-BEST-IX.                                            
113500     MOVE 1     TO WS-SX.                                                 
113600     PERFORM 009-06-COMPARAR THRU 009-06-FIM                              
113700         UNTIL WS-SX GREATER WS-COURT-CNT.                                
113800     IF WS-BEST-IX GREATER ZEROS                                          
113900         MOVE SC-COURT-CODE (WS-BEST-IX)                                  
114000           TO T5-COURT-CODE (WS-T5-IX)                                    
114100         MOVE WS-BEST-SCORE TO T5-SCORE (WS-T5-IX)                        
114200         MOVE 'Y' TO SC-USED-FLAG (WS-BEST-IX)                            
114300     ELSE                                                                 
114400         MOVE SPACES TO T5-COURT-CODE (WS-T5-IX)                          
114500         MOVE ZEROS  TO T5-SCORE (WS-T5-IX)                               
114600     END-IF.                                                              
114700     ADD 1 TO WS-T5-IX.                                                   
114800 009-04-FIM.                EXIT.                                         
114900*================================================================*        
115000 009-05-ANEXAR-LINHA         SECTION.                                     
115100*================================================================*        
115200     COMPUTE WS-PREVIEW-ROOM = 1000 - WS-PREVIEW-LEN.                     
115300     MOVE 198 TO WS-PREVIEW-TAKE.                                         
115400     IF WS-PREVIEW-TAKE GREATER WS-PREVIEW-ROOM                           
115500         MOVE WS-PREVIEW-ROOM TO WS-PREVIEW-TAKE                          
115600     END-IF.                                                              
115700     IF WS-PREVIEW-TAKE GREATER ZEROS                                     
115800         MOVE WS-LINE-BUF (WS-BUF-IX) (1:WS-PREVIEW-TAKE)                 
115900           TO WS-PREVIEW (WS-PREVIEW-LEN + 1:WS-PREVIEW-TAKE)             
116000         ADD WS-PREVIEW-TAKE TO WS-PREVIEW-LEN                            
116100     END-IF.                                                              
116200     ADD 1 TO WS-BUF-IX.                                                  
116300 009-05-FIM.                EXIT.                                         
116400*================================================================*        
116500 009-06-COMPARAR             SECTION.                                     
116600*================================================================*        
116700     IF NOT SC-ALREADY-PICKED (WS-SX)                                     
116800        AND SC-TOTAL-SCORE (WS-SX) GREATER WS-BEST-SCORE                  
116900         MOVE SC-TOTAL-SCORE (WS-SX) TO WS-BEST-SCORE                     
117000         SET WS-BEST-IX TO WS-SX                                          
117100     END-IF.                                                              
117200     ADD 1 TO WS-SX.                                                      
117300 009-06-FIM.                EXIT.                                         
117400*================================================================*        
117500 010-00-FECHAR-ARQUIVOS      SECTION.                                     
117600*================================================================*        
117700     MOVE FS-FECHAMENTO     TO FS-OPERACAO.                               
117800     CLOSE KEMCTL                                                         
117900           KEMIN                                                          
118000           KEMRES                                                         
118100           KEMQNT.                                                        
118200     PERFORM 001-01-FS-KEMCTL.                                            
118300     PERFORM 001-02-FS-KEMIN.                                             
118400     PERFORM 001-03-FS-KEMRES.                                            
118500     PERFORM 001-04-FS-KEMQNT.                                            
118600 010-00-FIM.                EXIT.                                         
118700*================================================================*        
118800 900-00-ERRO                SECTION.                                      
118900*================================================================*        
119000     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO              
119100     DISPLAY '* FILE STATUS = ' FS-COD-STATUS                             
119200     DISPLAY '* PROGRAMA ENCERRADO'                                       
119300     STOP RUN.                                                            
119400 900-00-FIM.                EXIT.                                         
